000100******************************************************************
000200* GSEQTREC     -  QUOTATION DATABASE RECORD                       *
000300*                                                                 *
000400*  ONE OCCURRENCE OF THIS RECORD REPRESENTS A SINGLE STOCK'S      *
000500*  TRADED PRICE FOR A SINGLE TRADING DAY.  THE HISTORICAL         *
000600*  QUOTATION DATABASE (SEE GSEQTFIL) IS A SEQUENTIAL FILE OF      *
000700*  THESE RECORDS, ONE PER SYMBOL PER DATE, IN NO PARTICULAR       *
000800*  ORDER ON DISK -- THE NIGHTLY BUILD (GSEBUILD) IS WHAT PUTS     *
000900*  THEM INTO SYMBOL/DATE SEQUENCE.                                *
001000*                                                                 *
001100*  MAINTENANCE.                                                   *
001200*   30-MAR-1991 KAM   ORIGINAL LAYOUT FOR NIGHTLY BUILD JOB.      *
001300*   14-NOV-1991 KAM   ADDED QT-BID/QT-OFFER PER EXCHANGE          *
001400*                     BULLETIN REQUEST 91-118 (CLOSING SPREAD).   *
001500*   09-FEB-1993 ADO   ADDED ALTERNATE ALPHA VIEWS SO THE          *
001600*                     CLEANING PASS IN GSEBUILD CAN TEST A        *
001700*                     PRICE FIELD FOR NON-NUMERIC DATA BEFORE     *
001800*                     ANY COMPUTE IS ATTEMPTED ON IT.             *
001900******************************************************************
002000 01  QT-QUOTATION-RECORD.
002100*                                                                *
002200*    TRADING DATE, EXTERNAL FORM DD/MM/YYYY.  THE BROKEN-OUT     *
002300*    REDEFINE BELOW IS USED BY THE DATE-VALIDATION PARAGRAPHS    *
002400*    AND BY THE DD/MM/YYYY -> YYYY-MM-DD RESHUFFLE ON OUTPUT.    *
002500*                                                                *
002600     05  QT-DATE                         PIC X(10).
002700     05  QT-DATE-PARTS REDEFINES QT-DATE.
002800         10  QT-DATE-DD                  PIC X(02).
002900         10  FILLER                      PIC X(01).
003000         10  QT-DATE-MM                  PIC X(02).
003100         10  FILLER                      PIC X(01).
003200         10  QT-DATE-CCYY                PIC X(04).
003300*                                                                *
003400     05  QT-SYMBOL                       PIC X(12).
003500*                                                                *
003600*    PRICE BLOCK.  ALPHA REDEFINE BELOW GIVES A RAW BYTE VIEW    *
003700*    OF THE GROUP FOR MOVES/COMPARES; VALIDATION TESTS EACH      *
003720*    AMOUNT FIELD ON ITS OWN (GSEBUILD PARAGRAPH 223) SO ONE     *
003740*    BAD FIELD DOES NOT ZERO ITS NEIGHBORS.                      *
003800*                                                                *
003900     05  QT-PRICE-BLOCK.
004000         10  QT-YEAR-HIGH                PIC 9(05)V99.
004100         10  QT-YEAR-LOW                 PIC 9(05)V99.
004200         10  QT-PREV-CLOSE               PIC 9(05)V99.
004300         10  QT-OPEN                     PIC 9(05)V99.
004400         10  QT-LAST-PRICE               PIC 9(05)V99.
004500         10  QT-CLOSE                    PIC 9(05)V99.
004600         10  QT-CHANGE                   PIC S9(05)V99.
004700         10  QT-BID                      PIC 9(05)V99.
004800         10  QT-OFFER                    PIC 9(05)V99.
004900     05  QT-PRICE-BLOCK-ALPHA REDEFINES QT-PRICE-BLOCK
005000                                         PIC X(63).
005100*                                                                *
005200*    VOLUME/TURNOVER BLOCK.  SAME TREATMENT AS THE PRICE BLOCK.  *
005300*                                                                *
005400     05  QT-ACTIVITY-BLOCK.
005500         10  QT-VOLUME                   PIC 9(12).
005600         10  QT-TURNOVER                 PIC 9(12)V99.
005700     05  QT-ACTIVITY-BLOCK-ALPHA REDEFINES QT-ACTIVITY-BLOCK
005800                                         PIC X(26).
005900*                                                                *
006000     05  FILLER                          PIC X(09).
006100*                                                                *
006200*    RECORD LENGTH:  10 + 12 + 63 + 26 + 9 = 120 BYTES.          *
006300*                                                                *
