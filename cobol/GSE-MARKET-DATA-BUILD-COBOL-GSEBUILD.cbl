000100******************************************************************
000200*                                                                *
000300*                        G S E B U I L D                        *
000400*                                                                *
000500*  GHANA STOCK EXCHANGE - MARKET WATCH NIGHTLY BUILD             *
000600*                                                                *
000700*  READS THE FULL QUOTATION DATABASE, CLEANS AND VALIDATES IT,   *
000800*  SORTS IT INTO SYMBOL/DATE SEQUENCE WITH DUPLICATE (SYMBOL,    *
000900*  DATE) ELIMINATION, THEN CONTROL-BREAKS ON SYMBOL TO PRODUCE   *
001000*  A STOCK SUMMARY RECORD AND UP TO 504 HISTORY DETAIL RECORDS   *
001100*  PER SYMBOL, PLUS THE NIGHTLY CONTROL REPORT.                  *
001200*                                                                *
001300*  CHANGE LOG.                                                   *
001400*   30-MAR-1991 KAM  0091-004  ORIGINAL PROGRAM.  READS THE      *
001500*                     QUOTATION FILE, WRITES SUMMARY/HISTORY.    *
001600*   14-NOV-1991 KAM  0091-118  BID/OFFER CARRIED THROUGH TO      *
001700*                     THE HISTORY EXTRACT AT RESEARCH DEPT       *
001800*                     REQUEST.                                   *
001900*   19-JUN-1992 KAM  0092-051  EXPANDED NAME/SECTOR TABLE TO     *
002000*                     ALL LISTED EQUITIES (SEE GSEREFTB).        *
002100*   02-AUG-1992 KAM  0092-077  ADDED SECTOR COLUMN TO SUMMARY.   *
002200*   09-FEB-1993 ADO  0093-014  CLOSE-RANGE VALIDATION TIGHTENED  *
002300*                     AFTER A BAD FEED PUT A 6-DIGIT PRICE ON    *
002400*                     THE FILE (0.001 < CLOSE < 10000).          *
002500*   17-SEP-1994 ADO  0094-102  HISTORY DATE NOW CARRIED AS       *
002600*                     YYYY-MM-DD FOR THE CHARTING SPREADSHEET.   *
002700*   11-MAY-1996 ADO  0096-041  30-DAY AVERAGE VOLUME ADDED       *
002800*                     ALONGSIDE THE EXISTING 10-DAY FIGURE.      *
002900*   06-JAN-1998 ADO  0098-003  DUPLICATE (SYMBOL,DATE) RULE      *
003000*                     CHANGED TO LAST-RECORD-WINS -- PREVIOUSLY  *
003100*                     THE FIRST ONE READ WAS KEPT, WHICH LOST    *
003200*                     CORRECTIONS RE-RUN THROUGH THE UPLOAD.     *
003300*   30-OCT-1998 MNT  0098-233  YEAR 2000 REVIEW: DATE FIELDS ON  *
003400*                     THIS PROGRAM ARE ALREADY CCYY (4-DIGIT     *
003500*                     YEAR); NO CHANGE REQUIRED.  SIGNED OFF.    *
003600*   15-MAR-1999 ADO  0099-019  HISTORY RECORD CAP RAISED FROM    *
003700*                     260 TO 504 (TWO YEARS OF TRADING DAYS).    *
003710*   17-JUL-2000 NKA  0000-061  NON-NUMERIC PRICE/ACTIVITY DATA   *
003712*                     NOW ZEROED FIELD BY FIELD INSTEAD OF THE  *
003714*                     WHOLE GROUP -- SEE PARAGRAPH 223.          *
003720*   21-FEB-2001 NKA  0001-007  SECTOR CODE TABLE RESIZED FOR     *
003740*                     THE MOBILE TELECOM LISTING; NO LOGIC       *
003760*                     CHANGE.                                    *
003780*   04-SEP-2002 NKA  0002-118  TURNOVER FIELD WIDENED ON THE     *
003790*                     CONTROL REPORT AFTER A HIGH-VOLUME DAY     *
003795*                     TRUNCATED THE PRINTED TOTAL.                *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000******************************************************************
004100 PROGRAM-ID.       GSEBUILD.
004200 AUTHOR.           K A MENSAH.
004300 INSTALLATION.     GHANA STOCK EXCHANGE - DATA PROCESSING.
004400 DATE-WRITTEN.     30-MAR-1991.
004500 DATE-COMPILED.
004600 SECURITY.         UNCLASSIFIED - INTERNAL EXCHANGE USE ONLY.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900******************************************************************
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-CLASS IS "0123456789".
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT QUOTATION-FILE ASSIGN TO GSEQTDB
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS IS WS-QUOTATION-STATUS.
005900
006000     SELECT SUMMARY-FILE ASSIGN TO GSESMRY
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS IS WS-SUMMARY-STATUS.
006300
006400     SELECT HISTORY-FILE ASSIGN TO GSEHIST
006500         ACCESS IS SEQUENTIAL
006600         FILE STATUS IS WS-HISTORY-STATUS.
006700
006800     SELECT REPORT-FILE ASSIGN TO GSERPT
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS IS WS-REPORT-STATUS.
007100******************************************************************
007200 DATA DIVISION.
007300******************************************************************
007400 FILE SECTION.
007500*
007600 FD  QUOTATION-FILE
007700     RECORD CONTAINS 120 CHARACTERS
007800     RECORDING MODE IS F.
007900 01  QUOTATION-IO-RECORD.
008000     COPY GSEQTREC.
008100*
008200 FD  SUMMARY-FILE
008300     RECORD CONTAINS 145 CHARACTERS
008400     RECORDING MODE IS F.
008500 01  SUMMARY-IO-RECORD.
008600     COPY GSESMREC.
008700*
008800 FD  HISTORY-FILE
008900     RECORD CONTAINS 60 CHARACTERS
009000     RECORDING MODE IS F.
009100 01  HISTORY-IO-RECORD.
009200     COPY GSEHDREC.
009300*
009400 FD  REPORT-FILE
009500     RECORD CONTAINS 132 CHARACTERS
009600     RECORDING MODE IS F.
009700 01  RPT-LINE                        PIC X(132).
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*
010200 77  WS-QUOTATION-STATUS         PIC X(02) VALUE SPACES.
010300 77  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.
010400 77  WS-HISTORY-STATUS           PIC X(02) VALUE SPACES.
010500 77  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
010700*
010800 01  WS-SWITCHES.
010900     05  WS-QUOTATION-EOF-SW         PIC X(01) VALUE 'N'.
011000         88  WS-QUOTATION-EOF                  VALUE 'Y'.
011100     05  WS-DATE-VALID-SW            PIC X(01) VALUE 'Y'.
011200         88  WS-DATE-VALID                     VALUE 'Y'.
011300     05  WS-RECORD-VALID-SW          PIC X(01) VALUE 'Y'.
011400         88  WS-RECORD-VALID                   VALUE 'Y'.
011500     05  WS-NAME-FOUND-SW            PIC X(01) VALUE 'N'.
011600         88  WS-NAME-FOUND                     VALUE 'Y'.
011700     05  WS-SECTOR-FOUND-SW          PIC X(01) VALUE 'N'.
011800         88  WS-SECTOR-FOUND                   VALUE 'Y'.
011900     05  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
012000         88  WS-DUP-FOUND                      VALUE 'Y'.
012100     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'N'.
012200         88  WS-SORT-SWAPPED                   VALUE 'Y'.
012300*
012400 01  SYSTEM-DATE-AND-TIME.
012500     05  CURRENT-DATE.
012600         10  CURRENT-YEAR            PIC 9(02).
012700         10  CURRENT-MONTH           PIC 9(02).
012800         10  CURRENT-DAY             PIC 9(02).
012900     05  CURRENT-TIME.
013000         10  CURRENT-HOUR            PIC 9(02).
013100         10  CURRENT-MINUTE          PIC 9(02).
013200         10  CURRENT-SECOND          PIC 9(02).
013300         10  CURRENT-HNDSEC          PIC 9(02).
013400*
013500*    IN-MEMORY QUOTATION TABLE.  THE ENTIRE CLEANED DATABASE IS
013600*    HELD HERE FOR THE SORT/DEDUP AND CONTROL BREAK PASSES --
013700*    THIS SHOP DOES ITS SORTING BY TABLE, NOT BY THE SORT VERB
013800*    (SEE GSEBUILD PARAGRAPH 250).
013900*
014000 01  WS-QT-TABLE.
014100     05  WS-QT-ENTRY OCCURS 9999 TIMES
014200                      INDEXED BY WS-QT-IDX
014300                                 WS-QT-IDX2
014400                                 WS-QT-IDX3.
014500         10  WS-QT-DATE              PIC X(10).
014600         10  WS-QT-DATE-PARTS REDEFINES WS-QT-DATE.
014700             15  WS-QT-DATE-DD       PIC X(02).
014800             15  FILLER              PIC X(01).
014900             15  WS-QT-DATE-MM       PIC X(02).
015000             15  FILLER              PIC X(01).
015100             15  WS-QT-DATE-CCYY     PIC X(04).
015200         10  WS-QT-SYMBOL            PIC X(12).
015300         10  WS-QT-YEAR-HIGH         PIC 9(05)V99.
015400         10  WS-QT-YEAR-LOW          PIC 9(05)V99.
015500         10  WS-QT-PREV-CLOSE        PIC 9(05)V99.
015600         10  WS-QT-OPEN              PIC 9(05)V99.
015700         10  WS-QT-LAST-PRICE        PIC 9(05)V99.
015800         10  WS-QT-CLOSE             PIC 9(05)V99.
015900         10  WS-QT-CHANGE            PIC S9(05)V99.
016000         10  WS-QT-BID               PIC 9(05)V99.
016100         10  WS-QT-OFFER             PIC 9(05)V99.
016200         10  WS-QT-VOLUME            PIC 9(12).
016300         10  WS-QT-TURNOVER          PIC 9(12)V99.
016400         10  WS-QT-CHANGE-PCT        PIC S9(03)V99.
016500*
016600*    HOLDING AREA FOR THE EXCHANGE SORT SWAP -- SIZED TO ONE
016620*    WS-QT-ENTRY OCCURRENCE (10+12+9*7+7+12+14+5 = 116 BYTES).
016640 01  WS-SWAP-RECORD                  PIC X(116).
017100*
017200 01  WS-MONTH-DAYS-DATA.
017300     05  FILLER  PIC 9(02) VALUE 31.
017400     05  FILLER  PIC 9(02) VALUE 28.
017500     05  FILLER  PIC 9(02) VALUE 31.
017600     05  FILLER  PIC 9(02) VALUE 30.
017700     05  FILLER  PIC 9(02) VALUE 31.
017800     05  FILLER  PIC 9(02) VALUE 30.
017900     05  FILLER  PIC 9(02) VALUE 31.
018000     05  FILLER  PIC 9(02) VALUE 31.
018100     05  FILLER  PIC 9(02) VALUE 30.
018200     05  FILLER  PIC 9(02) VALUE 31.
018300     05  FILLER  PIC 9(02) VALUE 30.
018400     05  FILLER  PIC 9(02) VALUE 31.
018500 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-DATA.
018600     05  WS-DAYS-IN-MONTH PIC 9(02) OCCURS 12 TIMES.
018700*
018800     COPY GSEREFTB.
018900*
019000 01  WS-COUNTERS COMP.
019100     05  WS-TABLE-COUNT              PIC S9(08) VALUE ZERO.
019200     05  WS-RECORDS-READ             PIC S9(08) VALUE ZERO.
019300     05  WS-RECORDS-DROPPED          PIC S9(08) VALUE ZERO.
019400     05  WS-DUPLICATES-REMOVED       PIC S9(08) VALUE ZERO.
019500     05  WS-STOCKS-WRITTEN           PIC S9(08) VALUE ZERO.
019600     05  WS-HISTORY-WRITTEN          PIC S9(08) VALUE ZERO.
019700     05  WS-GROUP-START              PIC S9(08) VALUE ZERO.
019800     05  WS-GROUP-END                PIC S9(08) VALUE ZERO.
019900     05  WS-GROUP-SIZE               PIC S9(08) VALUE ZERO.
020000     05  WS-HIST-START               PIC S9(08) VALUE ZERO.
020100     05  WS-SCAN-SUB                 PIC S9(08) VALUE ZERO.
020200     05  WS-SORT-OUTER               PIC S9(08) VALUE ZERO.
020300     05  WS-SORT-INNER               PIC S9(08) VALUE ZERO.
020400     05  WS-AVG-DAYS                 PIC S9(04) VALUE ZERO.
020500     05  WS-DAYS-CHECKED             PIC S9(04) VALUE ZERO.
020600     05  WS-MONTH-SUB                PIC S9(04) VALUE ZERO.
020620     05  WS-LEAP-QUOT                PIC S9(06) VALUE ZERO.
020640     05  WS-LEAP-REM4                PIC S9(04) VALUE ZERO.
020660     05  WS-LEAP-REM100              PIC S9(04) VALUE ZERO.
020680     05  WS-LEAP-REM400              PIC S9(04) VALUE ZERO.
020700*
020800 01  WS-VOLUME-ACCUMULATORS COMP.
020900     05  WS-VOL-SUM-10D              PIC S9(14) VALUE ZERO.
021000     05  WS-VOL-SUM-30D              PIC S9(14) VALUE ZERO.
021100     05  WS-GROUP-HIGH               PIC 9(05)V99 VALUE ZERO.
021200     05  WS-GROUP-LOW                PIC 9(05)V99 VALUE ZERO.
021300*
021400 01  WS-LAST-UPDATED-DATE.
021500     05  WS-LU-DD                    PIC X(02) VALUE '00'.
021600     05  FILLER                      PIC X(01) VALUE '/'.
021700     05  WS-LU-MM                    PIC X(02) VALUE '00'.
021800     05  FILLER                      PIC X(01) VALUE '/'.
021900     05  WS-LU-CCYY                  PIC X(04) VALUE '0000'.
022000 01  WS-LAST-UPDATED-COMPARE.
022100     05  WS-LUC-CCYY                 PIC 9(04) VALUE ZERO.
022200     05  WS-LUC-MM                   PIC 9(02) VALUE ZERO.
022300     05  WS-LUC-DD                   PIC 9(02) VALUE ZERO.
022400 01  WS-CURRENT-COMPARE.
022500     05  WS-CC-CCYY                  PIC 9(04) VALUE ZERO.
022600     05  WS-CC-MM                    PIC 9(02) VALUE ZERO.
022700     05  WS-CC-DD                    PIC 9(02) VALUE ZERO.
022800*
022900 77  WS-PCT-INTERMEDIATE         PIC S9(07)V9999 VALUE ZERO.
022950 77  WS-YEAR-2000-CHECK          PIC 9(04) VALUE 2000.
023200*
023300******************************************************************
023400*    CONTROL REPORT LINE LAYOUTS.
023500******************************************************************
023600 01  RPT-HEADING-1.
023700     05  FILLER                      PIC X(01) VALUE SPACE.
023800     05  FILLER                      PIC X(40)
023900         VALUE 'GHANA STOCK EXCHANGE - MARKET WATCH'.
024000     05  FILLER                      PIC X(20)
024100         VALUE 'NIGHTLY BUILD REPORT'.
024200     05  FILLER                      PIC X(12) VALUE 'RUN DATE '.
024300     05  RPT1-RUN-MM                 PIC X(02).
024400     05  FILLER                      PIC X(01) VALUE '/'.
024500     05  RPT1-RUN-DD                 PIC X(02).
024600     05  FILLER                      PIC X(01) VALUE '/'.
024700     05  RPT1-RUN-YY                 PIC X(02).
024800     05  FILLER                      PIC X(51) VALUE SPACES.
024900 01  RPT-HEADING-2.
025000     05  FILLER                      PIC X(01) VALUE SPACE.
025100     05  FILLER                      PIC X(16) VALUE 'LAST UPDATED : '.
025200     05  RPT2-LAST-UPDATED           PIC X(10).
025300     05  FILLER                      PIC X(105) VALUE SPACES.
025400 01  RPT-HEADING-3.
025500     05  FILLER                      PIC X(01) VALUE SPACE.
025600     05  FILLER                      PIC X(12) VALUE 'SYMBOL'.
025700     05  FILLER                      PIC X(30) VALUE 'NAME'.
025800     05  FILLER                      PIC X(12) VALUE 'PRICE'.
025900     05  FILLER                      PIC X(10) VALUE 'CHANGE %'.
026000     05  FILLER                      PIC X(16) VALUE 'VOLUME'.
026100     05  FILLER                      PIC X(51) VALUE SPACES.
026200 01  RPT-DETAIL-LINE.
026300     05  FILLER                      PIC X(01) VALUE SPACE.
026400     05  RPTD-SYMBOL                 PIC X(12).
026500     05  RPTD-NAME                   PIC X(30).
026600     05  RPTD-PRICE                  PIC ZZ,ZZ9.99.
026700     05  FILLER                      PIC X(03) VALUE SPACES.
026800     05  RPTD-CHANGE-PCT             PIC +ZZ9.99.
026900     05  FILLER                      PIC X(03) VALUE SPACES.
027000     05  RPTD-VOLUME                 PIC ZZZ,ZZZ,ZZZ,ZZ9.
027100     05  FILLER                      PIC X(38) VALUE SPACES.
027200 01  RPT-TOTAL-LINE.
027300     05  FILLER                      PIC X(01) VALUE SPACE.
027400     05  RPTT-LABEL                  PIC X(40).
027500     05  RPTT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
027600     05  FILLER                      PIC X(83) VALUE SPACES.
027700******************************************************************
027800 PROCEDURE DIVISION.
027900******************************************************************
028000 000-RUN-DATA-BUILD.
028100*
028200     ACCEPT CURRENT-DATE FROM DATE.
028300     ACCEPT CURRENT-TIME FROM TIME.
028400*
028500     PERFORM 100-OPEN-FILES.
028600     PERFORM 200-LOAD-AND-CLEAN-TABLE.
028700     PERFORM 250-SORT-TABLE.
028800     PERFORM 300-COMPUTE-CHANGE-PCT-TABLE.
028900     PERFORM 800-WRITE-REPORT-HEADING.
029000     PERFORM 400-CONTROL-BREAK-BY-SYMBOL
029100         VARYING WS-GROUP-START FROM 1 BY 1
029200         UNTIL WS-GROUP-START > WS-TABLE-COUNT.
029300     PERFORM 890-WRITE-TOTAL-LINES.
029400     PERFORM 900-CLOSE-FILES.
029500*
029600     STOP RUN.
029700*
029800 100-OPEN-FILES.
029900     OPEN INPUT  QUOTATION-FILE.
030000     OPEN OUTPUT SUMMARY-FILE.
030100     OPEN OUTPUT HISTORY-FILE.
030200     OPEN OUTPUT REPORT-FILE.
030300     IF WS-QUOTATION-STATUS NOT = '00'
030400         DISPLAY 'GSEBUILD - QUOTATION FILE OPEN FAILED, STATUS = '
030500             WS-QUOTATION-STATUS
030600         GO TO 999-ABORT-RUN
030700     END-IF.
030800*
030900 110-READ-QUOTATION-FILE.
031000     READ QUOTATION-FILE
031100         AT END SET WS-QUOTATION-EOF TO TRUE.
031200     EVALUATE WS-QUOTATION-STATUS
031300         WHEN '00'
031400         WHEN '10'
031500             CONTINUE
031600         WHEN OTHER
031700             DISPLAY 'GSEBUILD - QUOTATION FILE READ ERROR, STATUS = '
031800                 WS-QUOTATION-STATUS
031900             GO TO 999-ABORT-RUN
032000     END-EVALUATE.
032100 110-EXIT.
032200     EXIT.
032300*
032400 200-LOAD-AND-CLEAN-TABLE.
032500     PERFORM 110-READ-QUOTATION-FILE.
032600     PERFORM 210-VALIDATE-AND-STORE
032700         UNTIL WS-QUOTATION-EOF.
032800*
032900 210-VALIDATE-AND-STORE.
033000     ADD 1 TO WS-RECORDS-READ.
033100     PERFORM 220-VALIDATE-RECORD.
033200     IF WS-RECORD-VALID
033300         PERFORM 230-STORE-OR-REPLACE-ENTRY
033400         PERFORM 240-UPDATE-LAST-UPDATED
033500     ELSE
033600         ADD 1 TO WS-RECORDS-DROPPED
033700     END-IF.
033800     PERFORM 110-READ-QUOTATION-FILE.
033900*
034000 220-VALIDATE-RECORD.
034100     SET WS-RECORD-VALID TO TRUE.
034200     PERFORM 221-VALIDATE-DATE.
034300     IF NOT WS-DATE-VALID
034400         SET WS-RECORD-VALID TO FALSE
034500     END-IF.
034600     PERFORM 223-CLEAN-NUMERIC-FIELDS.
035200     IF WS-RECORD-VALID
035300         IF QT-CLOSE < 0.01 OR QT-CLOSE > 9999.99
035400             SET WS-RECORD-VALID TO FALSE
035500         END-IF
035600     END-IF.
035700*
035800 221-VALIDATE-DATE.
035900     SET WS-DATE-VALID TO TRUE.
036000     IF QT-DATE-DD NOT NUMERIC OR QT-DATE-MM NOT NUMERIC
036100                              OR QT-DATE-CCYY NOT NUMERIC
036200         SET WS-DATE-VALID TO FALSE
036300         GO TO 221-EXIT
036400     END-IF.
036500     MOVE QT-DATE-MM TO WS-MONTH-SUB.
036600     IF WS-MONTH-SUB < 1 OR WS-MONTH-SUB > 12
036700         SET WS-DATE-VALID TO FALSE
036800         GO TO 221-EXIT
036900     END-IF.
037000     MOVE WS-DAYS-IN-MONTH(WS-MONTH-SUB) TO WS-DAYS-CHECKED.
037100     IF WS-MONTH-SUB = 2
037200         PERFORM 222-CHECK-LEAP-YEAR
037300     END-IF.
037400     IF QT-DATE-DD < 1 OR QT-DATE-DD > WS-DAYS-CHECKED
037500         SET WS-DATE-VALID TO FALSE
037600     END-IF.
037700 221-EXIT.
037800     EXIT.
037900*
037910*    17-JUL-2000 NKA  0000-061  ZEROING WAS DONE ON THE WHOLE
037912*    PRICE/ACTIVITY GROUP -- GARBAGE ON ONE FIELD (E.G. QT-BID
037914*    FROM A BROKER PARITY ERROR) ALSO ZEROED QT-CLOSE, DROPPING
037916*    AN OTHERWISE-GOOD RECORD.  NOW TESTED AND ZEROED FIELD BY
037918*    FIELD.
037920 223-CLEAN-NUMERIC-FIELDS.
037922     IF QT-YEAR-HIGH NOT NUMERIC
037924         MOVE ZERO TO QT-YEAR-HIGH
037926     END-IF.
037928     IF QT-YEAR-LOW NOT NUMERIC
037930         MOVE ZERO TO QT-YEAR-LOW
037932     END-IF.
037934     IF QT-PREV-CLOSE NOT NUMERIC
037936         MOVE ZERO TO QT-PREV-CLOSE
037938     END-IF.
037940     IF QT-OPEN NOT NUMERIC
037942         MOVE ZERO TO QT-OPEN
037944     END-IF.
037946     IF QT-LAST-PRICE NOT NUMERIC
037948         MOVE ZERO TO QT-LAST-PRICE
037950     END-IF.
037952     IF QT-CLOSE NOT NUMERIC
037954         MOVE ZERO TO QT-CLOSE
037956     END-IF.
037958     IF QT-CHANGE NOT NUMERIC
037960         MOVE ZERO TO QT-CHANGE
037962     END-IF.
037964     IF QT-BID NOT NUMERIC
037966         MOVE ZERO TO QT-BID
037968     END-IF.
037970     IF QT-OFFER NOT NUMERIC
037972         MOVE ZERO TO QT-OFFER
037974     END-IF.
037976     IF QT-VOLUME NOT NUMERIC
037978         MOVE ZERO TO QT-VOLUME
037980     END-IF.
037982     IF QT-TURNOVER NOT NUMERIC
037984         MOVE ZERO TO QT-TURNOVER
037986     END-IF.
037988*
038000 222-CHECK-LEAP-YEAR.
038100     MOVE QT-DATE-CCYY TO WS-CC-CCYY.
038150     DIVIDE WS-CC-CCYY BY 4   GIVING WS-LEAP-QUOT
038160                              REMAINDER WS-LEAP-REM4.
038170     DIVIDE WS-CC-CCYY BY 100 GIVING WS-LEAP-QUOT
038180                              REMAINDER WS-LEAP-REM100.
038190     DIVIDE WS-CC-CCYY BY 400 GIVING WS-LEAP-QUOT
038200                              REMAINDER WS-LEAP-REM400.
038300     IF WS-LEAP-REM4 = 0 AND
038400        (WS-LEAP-REM100 NOT = 0 OR WS-LEAP-REM400 = 0)
038500         MOVE 29 TO WS-DAYS-CHECKED
038600     END-IF.
038700*
038800 230-STORE-OR-REPLACE-ENTRY.
038900     SET WS-DUP-FOUND TO FALSE.
039000     PERFORM 231-SCAN-FOR-DUPLICATE
039100         VARYING WS-SCAN-SUB FROM 1 BY 1
039200         UNTIL WS-SCAN-SUB > WS-TABLE-COUNT OR WS-DUP-FOUND.
039210*    VARYING BUMPS THE SUBSCRIPT AGAIN BEFORE THE UNTIL IS
039220*    RE-TESTED, SO BACK UP ONTO THE DUPLICATE'S OWN SLOT.
039300     IF WS-DUP-FOUND
039320         SUBTRACT 1 FROM WS-SCAN-SUB
039400         PERFORM 232-REPLACE-ENTRY
039500         ADD 1 TO WS-DUPLICATES-REMOVED
039600     ELSE
039700         ADD 1 TO WS-TABLE-COUNT
039800         PERFORM 233-APPEND-ENTRY
039900     END-IF.
040000*
040100 231-SCAN-FOR-DUPLICATE.
040200     IF WS-QT-SYMBOL(WS-SCAN-SUB) = QT-SYMBOL AND
040300        WS-QT-DATE(WS-SCAN-SUB)   = QT-DATE
040400         SET WS-DUP-FOUND TO TRUE
040500     END-IF.
040600*
040700 232-REPLACE-ENTRY.
040800     PERFORM 234-MOVE-RECORD-TO-ENTRY.
040900*
041000 233-APPEND-ENTRY.
041100     MOVE WS-TABLE-COUNT TO WS-SCAN-SUB.
041200     PERFORM 234-MOVE-RECORD-TO-ENTRY.
041300*
041400 234-MOVE-RECORD-TO-ENTRY.
041500     MOVE QT-DATE          TO WS-QT-DATE(WS-SCAN-SUB).
041600     MOVE QT-SYMBOL        TO WS-QT-SYMBOL(WS-SCAN-SUB).
041700     MOVE QT-YEAR-HIGH     TO WS-QT-YEAR-HIGH(WS-SCAN-SUB).
041800     MOVE QT-YEAR-LOW      TO WS-QT-YEAR-LOW(WS-SCAN-SUB).
041900     MOVE QT-PREV-CLOSE    TO WS-QT-PREV-CLOSE(WS-SCAN-SUB).
042000     MOVE QT-OPEN          TO WS-QT-OPEN(WS-SCAN-SUB).
042100     MOVE QT-LAST-PRICE    TO WS-QT-LAST-PRICE(WS-SCAN-SUB).
042200     MOVE QT-CLOSE         TO WS-QT-CLOSE(WS-SCAN-SUB).
042300     MOVE QT-CHANGE        TO WS-QT-CHANGE(WS-SCAN-SUB).
042400     MOVE QT-BID           TO WS-QT-BID(WS-SCAN-SUB).
042500     MOVE QT-OFFER         TO WS-QT-OFFER(WS-SCAN-SUB).
042600     MOVE QT-VOLUME        TO WS-QT-VOLUME(WS-SCAN-SUB).
042700     MOVE QT-TURNOVER      TO WS-QT-TURNOVER(WS-SCAN-SUB).
042800     MOVE ZERO             TO WS-QT-CHANGE-PCT(WS-SCAN-SUB).
042900*
043000 240-UPDATE-LAST-UPDATED.
043100     MOVE QT-DATE-CCYY TO WS-CURRENT-COMPARE(1:4).
043200     MOVE QT-DATE-MM   TO WS-CURRENT-COMPARE(5:2).
043300     MOVE QT-DATE-DD   TO WS-CURRENT-COMPARE(7:2).
043400     IF WS-CC-CCYY > WS-LUC-CCYY OR
043500        (WS-CC-CCYY = WS-LUC-CCYY AND WS-CC-MM > WS-LUC-MM) OR
043600        (WS-CC-CCYY = WS-LUC-CCYY AND WS-CC-MM = WS-LUC-MM
043700                                   AND WS-CC-DD > WS-LUC-DD)
043800         MOVE WS-CC-CCYY TO WS-LUC-CCYY
043900         MOVE WS-CC-MM   TO WS-LUC-MM
044000         MOVE WS-CC-DD   TO WS-LUC-DD
044100         MOVE QT-DATE-DD   TO WS-LU-DD
044200         MOVE QT-DATE-MM   TO WS-LU-MM
044300         MOVE QT-DATE-CCYY TO WS-LU-CCYY
044400     END-IF.
044500*
044600******************************************************************
044700*    250-SORT-TABLE AND ITS SUBORDINATES -- A SIMPLE EXCHANGE
044800*    SORT OVER THE IN-MEMORY TABLE, KEYED ON SYMBOL THEN DATE.
044900*    THIS SHOP'S PROGRAMS BUILD TABLES WITH A PERFORM VARYING
045000*    LOAD (SEE Tables-in-COBOL-1LTABLE ON THE SOURCE LIBRARY);
045100*    THE SAME STYLE IS USED HERE FOR THE SORT ITSELF SINCE THE
045200*    SORT VERB IS NOT USED ON THIS JOB.
045300******************************************************************
045400 250-SORT-TABLE.
045500     SET WS-SORT-SWAPPED TO TRUE.
045600     PERFORM 251-SORT-ONE-PASS
045700         UNTIL NOT WS-SORT-SWAPPED.
045800*
045900 251-SORT-ONE-PASS.
046000     SET WS-SORT-SWAPPED TO FALSE.
046100     PERFORM 252-SORT-COMPARE-ADJACENT
046200         VARYING WS-SORT-OUTER FROM 1 BY 1
046300         UNTIL WS-SORT-OUTER > WS-TABLE-COUNT - 1.
046400*
046500 252-SORT-COMPARE-ADJACENT.
046600     MOVE WS-SORT-OUTER TO WS-SORT-INNER.
046700     ADD 1 TO WS-SORT-INNER.
046800     IF WS-QT-SYMBOL(WS-SORT-OUTER) > WS-QT-SYMBOL(WS-SORT-INNER)
046900       OR (WS-QT-SYMBOL(WS-SORT-OUTER) = WS-QT-SYMBOL(WS-SORT-INNER)
047000           AND WS-QT-DATE(WS-SORT-OUTER) > WS-QT-DATE(WS-SORT-INNER))
047100         PERFORM 253-SWAP-ENTRIES
047200         SET WS-SORT-SWAPPED TO TRUE
047300     END-IF.
047400*
047500 253-SWAP-ENTRIES.
047600     MOVE WS-QT-ENTRY(WS-SORT-OUTER) TO WS-SWAP-RECORD.
047700     MOVE WS-QT-ENTRY(WS-SORT-INNER) TO WS-QT-ENTRY(WS-SORT-OUTER).
047800     MOVE WS-SWAP-RECORD              TO WS-QT-ENTRY(WS-SORT-INNER).
047900*
048000 300-COMPUTE-CHANGE-PCT-TABLE.
048100     PERFORM 310-COMPUTE-ONE-CHANGE-PCT
048200         VARYING WS-SCAN-SUB FROM 1 BY 1
048300         UNTIL WS-SCAN-SUB > WS-TABLE-COUNT.
048400*
048500 310-COMPUTE-ONE-CHANGE-PCT.
048600     IF WS-QT-PREV-CLOSE(WS-SCAN-SUB) > 0
048700         COMPUTE WS-QT-CHANGE-PCT(WS-SCAN-SUB) ROUNDED =
048800             WS-QT-CHANGE(WS-SCAN-SUB) /
048900             WS-QT-PREV-CLOSE(WS-SCAN-SUB) * 100
049000     ELSE
049100         MOVE ZERO TO WS-QT-CHANGE-PCT(WS-SCAN-SUB)
049200     END-IF.
049300*
049400 400-CONTROL-BREAK-BY-SYMBOL.
049500     PERFORM 405-FIND-GROUP-END.
049600     PERFORM 410-LOOKUP-NAME-AND-SECTOR.
049700     PERFORM 420-COMPUTE-SUMMARY-METRICS.
049800     PERFORM 430-WRITE-SUMMARY-RECORD.
049900     PERFORM 440-WRITE-HISTORY-RECORDS
050000         VARYING WS-SCAN-SUB FROM WS-HIST-START BY 1
050100         UNTIL WS-SCAN-SUB > WS-GROUP-END.
050200     PERFORM 820-WRITE-DETAIL-LINE.
050300     ADD 1 TO WS-STOCKS-WRITTEN.
050400     MOVE WS-GROUP-END TO WS-GROUP-START.
050500*
050600 405-FIND-GROUP-END.
050700     MOVE WS-GROUP-START TO WS-GROUP-END.
050800     PERFORM 406-EXTEND-GROUP-END
050900         UNTIL WS-GROUP-END = WS-TABLE-COUNT
051000            OR WS-QT-SYMBOL(WS-GROUP-END + 1)
051100                 NOT = WS-QT-SYMBOL(WS-GROUP-START).
051200     COMPUTE WS-GROUP-SIZE =
051300         WS-GROUP-END - WS-GROUP-START + 1.
051400*
051500 406-EXTEND-GROUP-END.
051600     ADD 1 TO WS-GROUP-END.
051700*
051800 410-LOOKUP-NAME-AND-SECTOR.
051900     SET WS-NAME-FOUND TO FALSE.
052000     SET WS-SECTOR-FOUND TO FALSE.
052100     SET GSE-NAME-IDX TO 1.
052200     SET GSE-SECTOR-IDX TO 1.
052300     PERFORM 411-SEARCH-NAME-TABLE
052400         VARYING GSE-NAME-IDX FROM 1 BY 1
052500         UNTIL GSE-NAME-IDX > 38 OR WS-NAME-FOUND.
052600     PERFORM 412-SEARCH-SECTOR-TABLE
052700         VARYING GSE-SECTOR-IDX FROM 1 BY 1
052800         UNTIL GSE-SECTOR-IDX > 37 OR WS-SECTOR-FOUND.
052900*
053000 411-SEARCH-NAME-TABLE.
053100     IF GSE-NM-SYMBOL(GSE-NAME-IDX) = WS-QT-SYMBOL(WS-GROUP-END)
053200         SET WS-NAME-FOUND TO TRUE
053300     END-IF.
053400*
053500 412-SEARCH-SECTOR-TABLE.
053600     IF GSE-SC-SYMBOL(GSE-SECTOR-IDX) = WS-QT-SYMBOL(WS-GROUP-END)
053700         SET WS-SECTOR-FOUND TO TRUE
053800     END-IF.
053900*
054000 420-COMPUTE-SUMMARY-METRICS.
054100     MOVE WS-QT-SYMBOL(WS-GROUP-END)  TO SM-SYMBOL.
054200     IF WS-NAME-FOUND
054300         MOVE GSE-NM-NAME(GSE-NAME-IDX - 1) TO SM-NAME
054400     ELSE
054500         MOVE WS-QT-SYMBOL(WS-GROUP-END)    TO SM-NAME
054600     END-IF.
054700     IF WS-SECTOR-FOUND
054800         MOVE GSE-SC-SECTOR(GSE-SECTOR-IDX - 1) TO SM-SECTOR
054900     ELSE
055000         MOVE 'General'                         TO SM-SECTOR
055100     END-IF.
055200*
055300     MOVE WS-QT-CLOSE(WS-GROUP-END)      TO SM-PRICE.
055400     IF WS-QT-PREV-CLOSE(WS-GROUP-END) > 0
055500         MOVE WS-QT-PREV-CLOSE(WS-GROUP-END) TO SM-PREV-CLOSE
055600     ELSE
055700         MOVE SM-PRICE                       TO SM-PREV-CLOSE
055800     END-IF.
055900     MOVE WS-QT-CHANGE(WS-GROUP-END)     TO SM-CHANGE.
056000     MOVE WS-QT-CHANGE-PCT(WS-GROUP-END) TO SM-CHANGE-PCT.
056100     MOVE WS-QT-VOLUME(WS-GROUP-END)     TO SM-VOLUME.
056200*
056300     PERFORM 421-FIND-GROUP-HIGH-LOW.
056400     IF WS-QT-YEAR-HIGH(WS-GROUP-END) > 0
056500         MOVE WS-QT-YEAR-HIGH(WS-GROUP-END) TO SM-YEAR-HIGH
056600     ELSE
056700         MOVE WS-GROUP-HIGH                 TO SM-YEAR-HIGH
056800     END-IF.
056900     IF WS-QT-YEAR-LOW(WS-GROUP-END) > 0
057000         MOVE WS-QT-YEAR-LOW(WS-GROUP-END)  TO SM-YEAR-LOW
057100     ELSE
057200         MOVE WS-GROUP-LOW                  TO SM-YEAR-LOW
057300     END-IF.
057400*
057500     PERFORM 422-COMPUTE-AVERAGE-VOLUMES.
057600*
057700     IF WS-GROUP-SIZE > 504
057800         MOVE 504 TO SM-HIST-COUNT
057900         COMPUTE WS-HIST-START = WS-GROUP-END - 503
058000     ELSE
058100         MOVE WS-GROUP-SIZE TO SM-HIST-COUNT
058200         MOVE WS-GROUP-START TO WS-HIST-START
058300     END-IF.
058400*
058500 421-FIND-GROUP-HIGH-LOW.
058600     MOVE WS-QT-CLOSE(WS-GROUP-START) TO WS-GROUP-HIGH.
058700     MOVE WS-QT-CLOSE(WS-GROUP-START) TO WS-GROUP-LOW.
058800     PERFORM 423-COMPARE-HIGH-LOW
058900         VARYING WS-SCAN-SUB FROM WS-GROUP-START BY 1
059000         UNTIL WS-SCAN-SUB > WS-GROUP-END.
059100*
059200 423-COMPARE-HIGH-LOW.
059300     IF WS-QT-CLOSE(WS-SCAN-SUB) > WS-GROUP-HIGH
059400         MOVE WS-QT-CLOSE(WS-SCAN-SUB) TO WS-GROUP-HIGH
059500     END-IF.
059600     IF WS-QT-CLOSE(WS-SCAN-SUB) < WS-GROUP-LOW
059700         MOVE WS-QT-CLOSE(WS-SCAN-SUB) TO WS-GROUP-LOW
059800     END-IF.
059900*
060000 422-COMPUTE-AVERAGE-VOLUMES.
060100     MOVE ZERO TO WS-VOL-SUM-10D WS-VOL-SUM-30D.
060200     IF WS-GROUP-SIZE >= 10
060300         COMPUTE WS-SCAN-SUB = WS-GROUP-END - 9
060400         PERFORM 424-ADD-TO-10D-SUM
060500             VARYING WS-SCAN-SUB FROM WS-SCAN-SUB BY 1
060600             UNTIL WS-SCAN-SUB > WS-GROUP-END
060700         COMPUTE SM-AVG-VOL-10D = WS-VOL-SUM-10D / 10
060800     ELSE
060900         MOVE ZERO TO SM-AVG-VOL-10D
061000     END-IF.
061100     IF WS-GROUP-SIZE >= 30
061200         COMPUTE WS-SCAN-SUB = WS-GROUP-END - 29
061300         PERFORM 425-ADD-TO-30D-SUM
061400             VARYING WS-SCAN-SUB FROM WS-SCAN-SUB BY 1
061500             UNTIL WS-SCAN-SUB > WS-GROUP-END
061600         COMPUTE SM-AVG-VOL-30D = WS-VOL-SUM-30D / 30
061700     ELSE
061800         MOVE ZERO TO SM-AVG-VOL-30D
061900     END-IF.
062000*
062100 424-ADD-TO-10D-SUM.
062200     ADD WS-QT-VOLUME(WS-SCAN-SUB) TO WS-VOL-SUM-10D.
062300*
062400 425-ADD-TO-30D-SUM.
062500     ADD WS-QT-VOLUME(WS-SCAN-SUB) TO WS-VOL-SUM-30D.
062600*
062700 430-WRITE-SUMMARY-RECORD.
062800     WRITE SUMMARY-IO-RECORD.
062900     IF WS-SUMMARY-STATUS NOT = '00'
063000         DISPLAY 'GSEBUILD - SUMMARY FILE WRITE ERROR, STATUS = '
063100             WS-SUMMARY-STATUS
063200     END-IF.
063300*
063400 440-WRITE-HISTORY-RECORDS.
063500     MOVE WS-QT-SYMBOL(WS-SCAN-SUB)     TO HD-SYMBOL.
063600     MOVE WS-QT-DATE-CCYY(WS-SCAN-SUB)  TO HD-DATE-CCYY.
063700     MOVE WS-QT-DATE-MM(WS-SCAN-SUB)    TO HD-DATE-MM.
063800     MOVE WS-QT-DATE-DD(WS-SCAN-SUB)    TO HD-DATE-DD.
063900     MOVE '-'                            TO HD-DATE(5:1).
064000     MOVE '-'                            TO HD-DATE(8:1).
064100     MOVE WS-QT-CLOSE(WS-SCAN-SUB)      TO HD-CLOSE.
064200     MOVE WS-QT-VOLUME(WS-SCAN-SUB)     TO HD-VOLUME.
064300     MOVE WS-QT-CHANGE(WS-SCAN-SUB)     TO HD-CHANGE.
064400     MOVE WS-QT-CHANGE-PCT(WS-SCAN-SUB) TO HD-CHANGE-PCT.
064500     WRITE HISTORY-IO-RECORD.
064600     IF WS-HISTORY-STATUS NOT = '00'
064700         DISPLAY 'GSEBUILD - HISTORY FILE WRITE ERROR, STATUS = '
064800             WS-HISTORY-STATUS
064900     ELSE
065000         ADD 1 TO WS-HISTORY-WRITTEN
065100     END-IF.
065200*
065300 800-WRITE-REPORT-HEADING.
065400     MOVE CURRENT-MONTH TO RPT1-RUN-MM.
065500     MOVE CURRENT-DAY   TO RPT1-RUN-DD.
065600     MOVE CURRENT-YEAR  TO RPT1-RUN-YY.
065700     WRITE RPT-LINE FROM RPT-HEADING-1.
065800     MOVE WS-LU-DD   TO WS-LAST-UPDATED-DATE(1:2).
065900     MOVE WS-LU-MM   TO WS-LAST-UPDATED-DATE(4:2).
066000     MOVE WS-LU-CCYY TO WS-LAST-UPDATED-DATE(7:4).
066100     MOVE WS-LAST-UPDATED-DATE TO RPT2-LAST-UPDATED.
066200     WRITE RPT-LINE FROM RPT-HEADING-2.
066300     WRITE RPT-LINE FROM RPT-HEADING-3.
066400*
066500 820-WRITE-DETAIL-LINE.
066600     MOVE SM-SYMBOL       TO RPTD-SYMBOL.
066700     MOVE SM-NAME         TO RPTD-NAME.
066800     MOVE SM-PRICE        TO RPTD-PRICE.
066900     MOVE SM-CHANGE-PCT   TO RPTD-CHANGE-PCT.
067000     MOVE SM-VOLUME       TO RPTD-VOLUME.
067100     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
067200*
067300 890-WRITE-TOTAL-LINES.
067400     MOVE 'RECORDS READ.................' TO RPTT-LABEL.
067500     MOVE WS-RECORDS-READ TO RPTT-VALUE.
067600     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
067700     MOVE 'RECORDS DROPPED (VALIDATION).' TO RPTT-LABEL.
067800     MOVE WS-RECORDS-DROPPED TO RPTT-VALUE.
067900     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
068000     MOVE 'DUPLICATES REMOVED...........' TO RPTT-LABEL.
068100     MOVE WS-DUPLICATES-REMOVED TO RPTT-VALUE.
068200     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
068300     MOVE 'STOCKS WRITTEN................' TO RPTT-LABEL.
068400     MOVE WS-STOCKS-WRITTEN TO RPTT-VALUE.
068500     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
068600     MOVE 'HISTORY RECORDS WRITTEN......' TO RPTT-LABEL.
068700     MOVE WS-HISTORY-WRITTEN TO RPTT-VALUE.
068800     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
068900*
069000 900-CLOSE-FILES.
069100     CLOSE QUOTATION-FILE.
069200     CLOSE SUMMARY-FILE.
069300     CLOSE HISTORY-FILE.
069400     CLOSE REPORT-FILE.
069500*
069600 999-ABORT-RUN.
069700     MOVE 16 TO RETURN-CODE.
069800     STOP RUN.
