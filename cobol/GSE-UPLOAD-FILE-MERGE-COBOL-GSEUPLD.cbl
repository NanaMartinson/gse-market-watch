000100******************************************************************
000200*                                                                *
000300*                        G S E U P L D                          *
000400*                                                                *
000500*  GHANA STOCK EXCHANGE - UPLOAD FILE MERGE                      *
000600*                                                                *
000700*  MERGES A ONE-OFF UPLOADS FILE OF QUOTATION RECORDS (BACK-     *
000800*  DATED CORRECTIONS OR HISTORY LOADED FROM PAPER RECORDS) INTO  *
000900*  THE QUOTATION DATABASE.  RECORDS ARE APPLIED OLDEST DATE      *
001000*  FIRST; A RECORD IS SKIPPED IF ITS SYMBOL IS UNKNOWN TO THE    *
001100*  DATABASE OR IF THE DATABASE ALREADY HOLDS THAT (SYMBOL,DATE). *
001200*                                                                *
001300*  CHANGE LOG.                                                   *
001400*   22-JUL-1991 KAM  0091-071  ORIGINAL PROGRAM (CALC1002 ON     *
001500*                     THE SOURCE LIBRARY WAS THE STARTING        *
001600*                     POINT FOR THE READ/VALIDATE/WRITE SHAPE).  *
001700*   03-MAR-1992 KAM  0092-019  ADDED THE "NO SEED FOUND" CHECK   *
001800*                     AFTER AN UPLOAD OF A DELISTED SYMBOL       *
001900*                     CREATED A GHOST SUMMARY RECORD.             *
002000*   09-FEB-1993 ADO  0093-014  SYMBOL CLEANING (STRIP '*' AND    *
002100*                     LEADING/TRAILING SPACES) ADDED -- THE      *
002200*                     BROKER FEED MARKS SUSPENDED STOCKS WITH    *
002300*                     A TRAILING ASTERISK ON THE SYMBOL.          *
002400*   21-APR-1995 ADO  0095-033  UPLOAD RECORDS NOW SORTED AND     *
002500*                     APPLIED OLDEST-DATE-FIRST SO A BACKDATED   *
002600*                     CORRECTION CANNOT LAND AHEAD OF A LATER    *
002700*                     DAY'S DATA ALREADY ON FILE.                *
002800*   06-JAN-1998 ADO  0098-003  DUPLICATE (SYMBOL,DATE) NOW        *
002900*                     SKIPPED SILENTLY RATHER THAN OVERWRITING   *
003000*                     -- MATCHES THE LAST-RECORD-WINS RULE NOW   *
003100*                     OWNED BY THE NIGHTLY BUILD (GSEBUILD).      *
003200*   30-OCT-1998 MNT  0098-233  YEAR 2000 REVIEW: 4-DIGIT YEAR    *
003300*                     ALREADY IN USE THROUGHOUT.  NO CHANGE.      *
003320*   14-MAR-2001 NKA  0001-052  SEED/DUPLICATE SEARCH MADE CASE-  *
003340*                     INSENSITIVE -- A LOWERCASE SYMBOL ON A     *
003360*                     BROKER DISKETTE LOAD WAS TREATED AS AN     *
003380*                     UNKNOWN SEED AND SILENTLY DROPPED.          *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600******************************************************************
003700 PROGRAM-ID.       GSEUPLD.
003800 AUTHOR.           K A MENSAH.
003900 INSTALLATION.     GHANA STOCK EXCHANGE - DATA PROCESSING.
004000 DATE-WRITTEN.     22-JUL-1991.
004100 DATE-COMPILED.
004200 SECURITY.         UNCLASSIFIED - INTERNAL EXCHANGE USE ONLY.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500******************************************************************
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT QUOTATION-FILE-IN ASSIGN TO GSEQTDB
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS IS WS-QTDB-IN-STATUS.
005400
005500     SELECT QUOTATION-FILE-OUT ASSIGN TO GSEQTDBN
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS IS WS-QTDB-OUT-STATUS.
005800
005900     SELECT UPLOADS-FILE ASSIGN TO GSEUPFIL
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS IS WS-UPLOADS-STATUS.
006200
006300     SELECT REPORT-FILE ASSIGN TO GSERPT
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-REPORT-STATUS.
006600******************************************************************
006700 DATA DIVISION.
006800******************************************************************
006900 FILE SECTION.
007000*
007100 FD  QUOTATION-FILE-IN
007200     RECORD CONTAINS 120 CHARACTERS
007300     RECORDING MODE IS F.
007400 01  QTDB-IN-RECORD.
007500     COPY GSEQTREC.
007600*
007700*    QUOTATION-FILE-OUT IS THE REWRITTEN DATABASE.  THE NIGHT'S
007800*    JCL COPIES GSEQTDBN BACK OVER GSEQTDB ONCE THIS STEP ENDS
007900*    CLEAN, THE SAME WAY THIS SHOP HANDLES ANY JOB THAT REBUILDS
008000*    A MASTER FILE IN PLACE.
008100*
008200 FD  QUOTATION-FILE-OUT
008300     RECORD CONTAINS 120 CHARACTERS
008400     RECORDING MODE IS F.
008500 01  QTDB-OUT-RECORD.
008600     COPY GSEQTREC REPLACING ==QT-== BY ==QTO-==.
008700*
008800 FD  UPLOADS-FILE
008900     RECORD CONTAINS 120 CHARACTERS
009000     RECORDING MODE IS F.
009100 01  UPLOAD-IO-RECORD.
009200     COPY GSEQTREC REPLACING ==QT-== BY ==UP-==.
009300*
009400 FD  REPORT-FILE
009500     RECORD CONTAINS 132 CHARACTERS
009600     RECORDING MODE IS F.
009700 01  RPT-LINE                        PIC X(132).
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*
010200 77  WS-QTDB-IN-STATUS           PIC X(02) VALUE SPACES.
010300 77  WS-QTDB-OUT-STATUS          PIC X(02) VALUE SPACES.
010400 77  WS-UPLOADS-STATUS           PIC X(02) VALUE SPACES.
010500 77  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
010700*
010800 01  WS-SWITCHES.
010900     05  WS-QTDB-EOF-SW              PIC X(01) VALUE 'N'.
011000         88  WS-QTDB-EOF                       VALUE 'Y'.
011100     05  WS-UPLOADS-EOF-SW           PIC X(01) VALUE 'N'.
011200         88  WS-UPLOADS-EOF                    VALUE 'Y'.
011300     05  WS-DATE-VALID-SW            PIC X(01) VALUE 'Y'.
011400         88  WS-DATE-VALID                     VALUE 'Y'.
011500     05  WS-SEED-FOUND-SW            PIC X(01) VALUE 'N'.
011600         88  WS-SEED-FOUND                     VALUE 'Y'.
011700     05  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
011800         88  WS-DUP-FOUND                      VALUE 'Y'.
011900     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'N'.
012000         88  WS-SORT-SWAPPED                   VALUE 'Y'.
012100*
012200 01  SYSTEM-DATE-AND-TIME.
012300     05  CURRENT-DATE.
012400         10  CURRENT-YEAR            PIC 9(02).
012500         10  CURRENT-MONTH           PIC 9(02).
012600         10  CURRENT-DAY             PIC 9(02).
012700*
012800*    QUOTATION DATABASE HELD ENTIRELY IN MEMORY WHILE THE UPLOAD
012900*    IS APPLIED, THEN SPOOLED BACK OUT IN FULL -- SAME TABLE-
013000*    DRIVEN APPROACH AS THE NIGHTLY BUILD (GSEBUILD).
013100*
013200 01  WS-DB-TABLE.
013300     05  WS-DB-ENTRY OCCURS 9999 TIMES
013400                      INDEXED BY WS-DB-IDX.
013500         10  WS-DB-DATE              PIC X(10).
013600         10  WS-DB-SYMBOL            PIC X(12).
013700         10  WS-DB-YEAR-HIGH         PIC 9(05)V99.
013800         10  WS-DB-YEAR-LOW          PIC 9(05)V99.
013900         10  WS-DB-PREV-CLOSE        PIC 9(05)V99.
014000         10  WS-DB-OPEN              PIC 9(05)V99.
014100         10  WS-DB-LAST-PRICE        PIC 9(05)V99.
014200         10  WS-DB-CLOSE             PIC 9(05)V99.
014300         10  WS-DB-CHANGE            PIC S9(05)V99.
014400         10  WS-DB-BID               PIC 9(05)V99.
014500         10  WS-DB-OFFER             PIC 9(05)V99.
014600         10  WS-DB-VOLUME            PIC 9(12).
014700         10  WS-DB-TURNOVER          PIC 9(12)V99.
014720         10  WS-DB-SYMBOL-UPPER      PIC X(12).
014800*
014900 01  WS-UPLOAD-TABLE.
015000     05  WS-UP-ENTRY OCCURS 5000 TIMES
015100                      INDEXED BY WS-UP-IDX
015200                                 WS-UP-IDX2.
015300         10  WS-UP-DATE              PIC X(10).
015400         10  WS-UP-DATE-PARTS REDEFINES WS-UP-DATE.
015500             15  WS-UP-DATE-DD       PIC X(02).
015600             15  FILLER              PIC X(01).
015700             15  WS-UP-DATE-MM       PIC X(02).
015800             15  FILLER              PIC X(01).
015900             15  WS-UP-DATE-CCYY     PIC X(04).
016000         10  WS-UP-SYMBOL            PIC X(12).
016100         10  WS-UP-SYMBOL-CLEAN      PIC X(12).
016120         10  WS-UP-SYMBOL-UPPER      PIC X(12).
016140         10  WS-UP-SYMBOL-CLEAN-UPPER
016160                                     PIC X(12).
016200         10  WS-UP-YEAR-HIGH         PIC 9(05)V99.
016300         10  WS-UP-YEAR-LOW          PIC 9(05)V99.
016400         10  WS-UP-PREV-CLOSE        PIC 9(05)V99.
016500         10  WS-UP-OPEN              PIC 9(05)V99.
016600         10  WS-UP-LAST-PRICE        PIC 9(05)V99.
016700         10  WS-UP-CLOSE             PIC 9(05)V99.
016800         10  WS-UP-CHANGE            PIC S9(05)V99.
016900         10  WS-UP-BID               PIC 9(05)V99.
017000         10  WS-UP-OFFER             PIC 9(05)V99.
017100         10  WS-UP-VOLUME            PIC 9(12).
017200         10  WS-UP-TURNOVER          PIC 9(12)V99.
017300*
017400 01  WS-UP-SWAP-AREA.
017500     05  WS-SWAP-DATE                PIC X(10).
017600     05  WS-SWAP-SYMBOL              PIC X(12).
017700     05  WS-SWAP-SYMBOL-CLEAN        PIC X(12).
017720     05  WS-SWAP-SYMBOL-UPPER        PIC X(12).
017740     05  WS-SWAP-SYMBOL-CLEAN-UPPER  PIC X(12).
017800     05  WS-SWAP-YEAR-HIGH           PIC 9(05)V99.
017900     05  WS-SWAP-YEAR-LOW            PIC 9(05)V99.
018000     05  WS-SWAP-PREV-CLOSE          PIC 9(05)V99.
018100     05  WS-SWAP-OPEN                PIC 9(05)V99.
018200     05  WS-SWAP-LAST-PRICE          PIC 9(05)V99.
018300     05  WS-SWAP-CLOSE               PIC 9(05)V99.
018400     05  WS-SWAP-CHANGE              PIC S9(05)V99.
018500     05  WS-SWAP-BID                 PIC 9(05)V99.
018600     05  WS-SWAP-OFFER               PIC 9(05)V99.
018700     05  WS-SWAP-VOLUME              PIC 9(12).
018800     05  WS-SWAP-TURNOVER            PIC 9(12)V99.
018900*
019000 01  WS-MONTH-DAYS-DATA.
019100     05  FILLER  PIC 9(02) VALUE 31.
019200     05  FILLER  PIC 9(02) VALUE 28.
019300     05  FILLER  PIC 9(02) VALUE 31.
019400     05  FILLER  PIC 9(02) VALUE 30.
019500     05  FILLER  PIC 9(02) VALUE 31.
019600     05  FILLER  PIC 9(02) VALUE 30.
019700     05  FILLER  PIC 9(02) VALUE 31.
019800     05  FILLER  PIC 9(02) VALUE 31.
019900     05  FILLER  PIC 9(02) VALUE 30.
020000     05  FILLER  PIC 9(02) VALUE 31.
020100     05  FILLER  PIC 9(02) VALUE 30.
020200     05  FILLER  PIC 9(02) VALUE 31.
020300 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-DATA.
020400     05  WS-DAYS-IN-MONTH PIC 9(02) OCCURS 12 TIMES.
020500*
020600     COPY GSEREFTB.
020700*
020800 01  WS-COUNTERS COMP.
020900     05  WS-DB-COUNT                 PIC S9(08) VALUE ZERO.
021000     05  WS-UP-COUNT                 PIC S9(08) VALUE ZERO.
021100     05  WS-RECORDS-READ             PIC S9(08) VALUE ZERO.
021200     05  WS-DATE-WARNINGS            PIC S9(08) VALUE ZERO.
021300     05  WS-RECORDS-SKIPPED          PIC S9(08) VALUE ZERO.
021400     05  WS-RECORDS-INSERTED         PIC S9(08) VALUE ZERO.
021500     05  WS-SCAN-SUB                 PIC S9(08) VALUE ZERO.
021600     05  WS-CLEAN-SUB                PIC S9(04) VALUE ZERO.
021700     05  WS-CLEAN-OUT-SUB            PIC S9(04) VALUE ZERO.
021800     05  WS-SORT-OUTER               PIC S9(08) VALUE ZERO.
021900     05  WS-SORT-INNER               PIC S9(08) VALUE ZERO.
022000     05  WS-MONTH-SUB                PIC S9(04) VALUE ZERO.
022100     05  WS-DAYS-CHECKED             PIC S9(04) VALUE ZERO.
022200     05  WS-LEAP-QUOT                PIC S9(06) VALUE ZERO.
022300     05  WS-LEAP-REM4                PIC S9(04) VALUE ZERO.
022400     05  WS-LEAP-REM100              PIC S9(04) VALUE ZERO.
022500     05  WS-LEAP-REM400              PIC S9(04) VALUE ZERO.
022600*
022700 77  WS-CLEAN-STARTED-SW             PIC X(01) VALUE 'N'.
022800     88  WS-CLEAN-STARTED                      VALUE 'Y'.
022900*
023000 77  WS-CC-CCYY                      PIC 9(04) VALUE ZERO.
023100*
023600******************************************************************
023700*    CONTROL REPORT LINE LAYOUTS.
023800******************************************************************
023900 01  RPT-HEADING-1.
024000     05  FILLER                      PIC X(01) VALUE SPACE.
024100     05  FILLER                      PIC X(40)
024200         VALUE 'GHANA STOCK EXCHANGE - UPLOAD MERGE'.
024300     05  FILLER                      PIC X(20)
024400         VALUE 'RUN REPORT'.
024500     05  FILLER                      PIC X(12) VALUE 'RUN DATE '.
024600     05  RPT1-RUN-MM                 PIC X(02).
024700     05  FILLER                      PIC X(01) VALUE '/'.
024800     05  RPT1-RUN-DD                 PIC X(02).
024900     05  FILLER                      PIC X(01) VALUE '/'.
025000     05  RPT1-RUN-YY                 PIC X(02).
025100     05  FILLER                      PIC X(51) VALUE SPACES.
025200 01  RPT-DETAIL-LINE.
025300     05  FILLER                      PIC X(01) VALUE SPACE.
025400     05  RPTD-MESSAGE                PIC X(20).
025500     05  RPTD-SYMBOL                 PIC X(12).
025600     05  FILLER                      PIC X(02) VALUE SPACES.
025700     05  RPTD-DATE                   PIC X(10).
025800     05  FILLER                      PIC X(02) VALUE SPACES.
025900     05  RPTD-DETAIL                 PIC X(83) VALUE SPACES.
026000 01  RPT-TOTAL-LINE.
026100     05  FILLER                      PIC X(01) VALUE SPACE.
026200     05  RPTT-LABEL                  PIC X(40).
026300     05  RPTT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
026400     05  FILLER                      PIC X(83) VALUE SPACES.
026500******************************************************************
026600 PROCEDURE DIVISION.
026700******************************************************************
026800 000-RUN-UPLOAD-MERGE.
026900*
027000     ACCEPT CURRENT-DATE FROM DATE.
027100*
027200     PERFORM 100-OPEN-FILES.
027300     PERFORM 800-WRITE-REPORT-HEADING.
027400     PERFORM 200-LOAD-QUOTATION-TABLE.
027500     PERFORM 300-LOAD-AND-VALIDATE-UPLOADS.
027600     PERFORM 350-SORT-UPLOAD-TABLE.
027700     PERFORM 400-APPLY-UPLOADS
027800         VARYING WS-UP-IDX FROM 1 BY 1
027900         UNTIL WS-UP-IDX > WS-UP-COUNT.
028000     PERFORM 700-WRITE-QUOTATION-TABLE
028100         VARYING WS-SCAN-SUB FROM 1 BY 1
028200         UNTIL WS-SCAN-SUB > WS-DB-COUNT.
028300     PERFORM 890-WRITE-TOTAL-LINES.
028400     PERFORM 900-CLOSE-FILES.
028500*
028600     STOP RUN.
028700*
028800 100-OPEN-FILES.
028900     OPEN INPUT  QUOTATION-FILE-IN.
029000     OPEN OUTPUT QUOTATION-FILE-OUT.
029100     OPEN INPUT  UPLOADS-FILE.
029200     OPEN OUTPUT REPORT-FILE.
029300     IF WS-QTDB-IN-STATUS NOT = '00'
029400         DISPLAY 'GSEUPLD - QUOTATION FILE OPEN FAILED, STATUS = '
029500             WS-QTDB-IN-STATUS
029600         GO TO 999-ABORT-RUN
029700     END-IF.
029800*
029900 110-READ-QUOTATION-FILE.
030000     READ QUOTATION-FILE-IN
030100         AT END SET WS-QTDB-EOF TO TRUE.
030200*
030300 120-READ-UPLOADS-FILE.
030400     READ UPLOADS-FILE
030500         AT END SET WS-UPLOADS-EOF TO TRUE.
030600*
030700 200-LOAD-QUOTATION-TABLE.
030800     PERFORM 110-READ-QUOTATION-FILE.
030900     PERFORM 210-STORE-DB-ENTRY
031000         UNTIL WS-QTDB-EOF.
031100*
031200 210-STORE-DB-ENTRY.
031300     ADD 1 TO WS-DB-COUNT.
031400     MOVE QT-DATE          TO WS-DB-DATE(WS-DB-COUNT).
031500     MOVE QT-SYMBOL        TO WS-DB-SYMBOL(WS-DB-COUNT).
031600     MOVE QT-YEAR-HIGH     TO WS-DB-YEAR-HIGH(WS-DB-COUNT).
031700     MOVE QT-YEAR-LOW      TO WS-DB-YEAR-LOW(WS-DB-COUNT).
031800     MOVE QT-PREV-CLOSE    TO WS-DB-PREV-CLOSE(WS-DB-COUNT).
031900     MOVE QT-OPEN          TO WS-DB-OPEN(WS-DB-COUNT).
032000     MOVE QT-LAST-PRICE    TO WS-DB-LAST-PRICE(WS-DB-COUNT).
032100     MOVE QT-CLOSE         TO WS-DB-CLOSE(WS-DB-COUNT).
032200     MOVE QT-CHANGE        TO WS-DB-CHANGE(WS-DB-COUNT).
032300     MOVE QT-BID           TO WS-DB-BID(WS-DB-COUNT).
032400     MOVE QT-OFFER         TO WS-DB-OFFER(WS-DB-COUNT).
032500     MOVE QT-VOLUME        TO WS-DB-VOLUME(WS-DB-COUNT).
032600     MOVE QT-TURNOVER      TO WS-DB-TURNOVER(WS-DB-COUNT).
032620     MOVE QT-SYMBOL        TO WS-DB-SYMBOL-UPPER(WS-DB-COUNT).
032640     INSPECT WS-DB-SYMBOL-UPPER(WS-DB-COUNT)
032660         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
032680                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032700     PERFORM 110-READ-QUOTATION-FILE.
032800*
032900 300-LOAD-AND-VALIDATE-UPLOADS.
033000     PERFORM 120-READ-UPLOADS-FILE.
033100     PERFORM 310-VALIDATE-AND-STORE-UPLOAD
033200         UNTIL WS-UPLOADS-EOF.
033300*
033400 310-VALIDATE-AND-STORE-UPLOAD.
033500     ADD 1 TO WS-RECORDS-READ.
033600     PERFORM 320-VALIDATE-UPLOAD-DATE.
033700     IF WS-DATE-VALID
033800         ADD 1 TO WS-UP-COUNT
033900         PERFORM 330-STORE-UPLOAD-ENTRY
034000     ELSE
034100         ADD 1 TO WS-DATE-WARNINGS
034200         MOVE 'INVALID DATE, SKIPPED'  TO RPTD-MESSAGE
034300         MOVE UP-SYMBOL                TO RPTD-SYMBOL
034400         MOVE UP-DATE                  TO RPTD-DATE
034500         WRITE RPT-LINE FROM RPT-DETAIL-LINE
034600     END-IF.
034700     PERFORM 120-READ-UPLOADS-FILE.
034800*
034900 320-VALIDATE-UPLOAD-DATE.
035000     SET WS-DATE-VALID TO TRUE.
035100     IF UP-DATE-DD NOT NUMERIC OR UP-DATE-MM NOT NUMERIC
035200                              OR UP-DATE-CCYY NOT NUMERIC
035300         SET WS-DATE-VALID TO FALSE
035400         GO TO 320-EXIT
035500     END-IF.
035600     MOVE UP-DATE-MM TO WS-MONTH-SUB.
035700     IF WS-MONTH-SUB < 1 OR WS-MONTH-SUB > 12
035800         SET WS-DATE-VALID TO FALSE
035900         GO TO 320-EXIT
036000     END-IF.
036100     MOVE WS-DAYS-IN-MONTH(WS-MONTH-SUB) TO WS-DAYS-CHECKED.
036200     IF WS-MONTH-SUB = 2
036300         PERFORM 321-CHECK-LEAP-YEAR
036400     END-IF.
036500     IF UP-DATE-DD < 1 OR UP-DATE-DD > WS-DAYS-CHECKED
036600         SET WS-DATE-VALID TO FALSE
036700     END-IF.
036800 320-EXIT.
036900     EXIT.
037000*
037100 321-CHECK-LEAP-YEAR.
037200     MOVE UP-DATE-CCYY TO WS-CC-CCYY.
037300     DIVIDE WS-CC-CCYY BY 4   GIVING WS-LEAP-QUOT
037400                              REMAINDER WS-LEAP-REM4.
037500     DIVIDE WS-CC-CCYY BY 100 GIVING WS-LEAP-QUOT
037600                              REMAINDER WS-LEAP-REM100.
037700     DIVIDE WS-CC-CCYY BY 400 GIVING WS-LEAP-QUOT
037800                              REMAINDER WS-LEAP-REM400.
037900     IF WS-LEAP-REM4 = 0 AND
038000        (WS-LEAP-REM100 NOT = 0 OR WS-LEAP-REM400 = 0)
038100         MOVE 29 TO WS-DAYS-CHECKED
038200     END-IF.
038300*
038400 330-STORE-UPLOAD-ENTRY.
038500     MOVE UP-DATE          TO WS-UP-DATE(WS-UP-COUNT).
038600     MOVE UP-SYMBOL        TO WS-UP-SYMBOL(WS-UP-COUNT).
038700     MOVE UP-YEAR-HIGH     TO WS-UP-YEAR-HIGH(WS-UP-COUNT).
038800     MOVE UP-YEAR-LOW      TO WS-UP-YEAR-LOW(WS-UP-COUNT).
038900     MOVE UP-PREV-CLOSE    TO WS-UP-PREV-CLOSE(WS-UP-COUNT).
039000     MOVE UP-OPEN          TO WS-UP-OPEN(WS-UP-COUNT).
039100     MOVE UP-LAST-PRICE    TO WS-UP-LAST-PRICE(WS-UP-COUNT).
039200     MOVE UP-CLOSE         TO WS-UP-CLOSE(WS-UP-COUNT).
039300     MOVE UP-CHANGE        TO WS-UP-CHANGE(WS-UP-COUNT).
039400     MOVE UP-BID           TO WS-UP-BID(WS-UP-COUNT).
039500     MOVE UP-OFFER         TO WS-UP-OFFER(WS-UP-COUNT).
039600     MOVE UP-VOLUME        TO WS-UP-VOLUME(WS-UP-COUNT).
039700     MOVE UP-TURNOVER      TO WS-UP-TURNOVER(WS-UP-COUNT).
039800     PERFORM 340-CLEAN-UPLOAD-SYMBOL.
039900*
040000******************************************************************
040100*    340-CLEAN-UPLOAD-SYMBOL AND ITS SUBORDINATE STRIP EVERY '*'
040200*    FROM THE SYMBOL (THE BROKER FEED MARKS A SUSPENDED STOCK
040300*    WITH A TRAILING ASTERISK) AND TRIM LEADING SPACES, LEAVING
040400*    THE CLEANED SYMBOL LEFT-JUSTIFIED IN WS-UP-SYMBOL-CLEAN.
040500******************************************************************
040600 340-CLEAN-UPLOAD-SYMBOL.
040700     MOVE SPACES TO WS-UP-SYMBOL-CLEAN(WS-UP-COUNT).
040800     SET WS-CLEAN-STARTED TO FALSE.
040900     MOVE ZERO TO WS-CLEAN-OUT-SUB.
041000     PERFORM 341-CLEAN-ONE-CHARACTER
041100         VARYING WS-CLEAN-SUB FROM 1 BY 1
041200         UNTIL WS-CLEAN-SUB > 12.
041220     MOVE WS-UP-SYMBOL(WS-UP-COUNT)
041240         TO WS-UP-SYMBOL-UPPER(WS-UP-COUNT).
041260     MOVE WS-UP-SYMBOL-CLEAN(WS-UP-COUNT)
041280         TO WS-UP-SYMBOL-CLEAN-UPPER(WS-UP-COUNT).
041300     INSPECT WS-UP-SYMBOL-UPPER(WS-UP-COUNT)
041320         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
041340                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041360     INSPECT WS-UP-SYMBOL-CLEAN-UPPER(WS-UP-COUNT)
041380         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
041400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041420*
041400 341-CLEAN-ONE-CHARACTER.
041500     IF WS-UP-SYMBOL(WS-UP-COUNT)(WS-CLEAN-SUB:1) = '*'
041600         CONTINUE
041700     ELSE
041800         IF WS-UP-SYMBOL(WS-UP-COUNT)(WS-CLEAN-SUB:1) = SPACE
041900                                   AND NOT WS-CLEAN-STARTED
042000             CONTINUE
042100         ELSE
042200             SET WS-CLEAN-STARTED TO TRUE
042300             ADD 1 TO WS-CLEAN-OUT-SUB
042400             MOVE WS-UP-SYMBOL(WS-UP-COUNT)(WS-CLEAN-SUB:1)
042500                 TO WS-UP-SYMBOL-CLEAN(WS-UP-COUNT)
042600                     (WS-CLEAN-OUT-SUB:1)
042700         END-IF
042800     END-IF.
042900*
043000******************************************************************
043100*    350-SORT-UPLOAD-TABLE -- OLDEST DATE FIRST, SAME EXCHANGE
043200*    SORT TECHNIQUE AS THE NIGHTLY BUILD.
043300******************************************************************
043400 350-SORT-UPLOAD-TABLE.
043500     SET WS-SORT-SWAPPED TO TRUE.
043600     PERFORM 351-SORT-ONE-PASS
043700         UNTIL NOT WS-SORT-SWAPPED.
043800*
043900 351-SORT-ONE-PASS.
044000     SET WS-SORT-SWAPPED TO FALSE.
044100     PERFORM 352-SORT-COMPARE-ADJACENT
044200         VARYING WS-SORT-OUTER FROM 1 BY 1
044300         UNTIL WS-SORT-OUTER > WS-UP-COUNT - 1.
044400*
044500 352-SORT-COMPARE-ADJACENT.
044600     MOVE WS-SORT-OUTER TO WS-SORT-INNER.
044700     ADD 1 TO WS-SORT-INNER.
044800     IF WS-UP-DATE(WS-SORT-OUTER) > WS-UP-DATE(WS-SORT-INNER)
044900         PERFORM 353-SWAP-ENTRIES
045000         SET WS-SORT-SWAPPED TO TRUE
045100     END-IF.
045200*
045300 353-SWAP-ENTRIES.
045400     MOVE WS-UP-ENTRY(WS-SORT-OUTER) TO WS-UP-SWAP-AREA.
045500     MOVE WS-UP-ENTRY(WS-SORT-INNER) TO WS-UP-ENTRY(WS-SORT-OUTER).
045600     MOVE WS-UP-SWAP-AREA             TO WS-UP-ENTRY(WS-SORT-INNER).
045700*
045800 400-APPLY-UPLOADS.
045900     IF WS-UP-SYMBOL-CLEAN(WS-UP-IDX) = SPACES
046000         ADD 1 TO WS-RECORDS-SKIPPED
046100         GO TO 400-EXIT
046200     END-IF.
046300     SET WS-SEED-FOUND TO FALSE.
046400     PERFORM 410-SEARCH-FOR-SEED
046500         VARYING WS-DB-IDX FROM 1 BY 1
046600         UNTIL WS-DB-IDX > WS-DB-COUNT OR WS-SEED-FOUND.
046700     IF NOT WS-SEED-FOUND
046800         ADD 1 TO WS-RECORDS-SKIPPED
046900         MOVE 'NO SEED FOUND'         TO RPTD-MESSAGE
047000         MOVE WS-UP-SYMBOL(WS-UP-IDX) TO RPTD-SYMBOL
047100         MOVE WS-UP-DATE(WS-UP-IDX)   TO RPTD-DATE
047200         WRITE RPT-LINE FROM RPT-DETAIL-LINE
047300         GO TO 400-EXIT
047400     END-IF.
047500     SET WS-DUP-FOUND TO FALSE.
047600     PERFORM 420-SEARCH-FOR-DUPLICATE
047700         VARYING WS-DB-IDX FROM 1 BY 1
047800         UNTIL WS-DB-IDX > WS-DB-COUNT OR WS-DUP-FOUND.
047900     IF WS-DUP-FOUND
048000         ADD 1 TO WS-RECORDS-SKIPPED
048100         GO TO 400-EXIT
048200     END-IF.
048300     PERFORM 430-INSERT-UPLOAD-ENTRY.
048400     ADD 1 TO WS-RECORDS-INSERTED.
048500     MOVE 'RECORD INSERTED'           TO RPTD-MESSAGE.
048600     MOVE WS-UP-SYMBOL(WS-UP-IDX)     TO RPTD-SYMBOL.
048700     MOVE WS-UP-DATE(WS-UP-IDX)       TO RPTD-DATE.
048800     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
048900 400-EXIT.
049000     EXIT.
049100*
049200 410-SEARCH-FOR-SEED.
049300*    SYMBOL MATCH IS CASE-INSENSITIVE AND MAY HIT EITHER THE RAW
049320*    OR THE CLEANED UPLOAD SYMBOL (0001-052).
049400     IF WS-DB-SYMBOL-UPPER(WS-DB-IDX) = WS-UP-SYMBOL-UPPER(WS-UP-IDX)
049500        OR WS-DB-SYMBOL-UPPER(WS-DB-IDX) =
049520               WS-UP-SYMBOL-CLEAN-UPPER(WS-UP-IDX)
049600         SET WS-SEED-FOUND TO TRUE
049700     END-IF.
049800*
049900 420-SEARCH-FOR-DUPLICATE.
050000     IF WS-DB-SYMBOL-UPPER(WS-DB-IDX) =
050020            WS-UP-SYMBOL-CLEAN-UPPER(WS-UP-IDX)
050040        AND WS-DB-DATE(WS-DB-IDX) = WS-UP-DATE(WS-UP-IDX)
050100         SET WS-DUP-FOUND TO TRUE
050200     END-IF.
050300*
050400 430-INSERT-UPLOAD-ENTRY.
050500     ADD 1 TO WS-DB-COUNT.
050600     MOVE WS-UP-SYMBOL-CLEAN(WS-UP-IDX) TO WS-DB-SYMBOL(WS-DB-COUNT).
050620     MOVE WS-UP-SYMBOL-CLEAN-UPPER(WS-UP-IDX)
050640         TO WS-DB-SYMBOL-UPPER(WS-DB-COUNT).
050700     MOVE WS-UP-DATE(WS-UP-IDX)       TO WS-DB-DATE(WS-DB-COUNT).
050800     MOVE WS-UP-YEAR-HIGH(WS-UP-IDX)  TO WS-DB-YEAR-HIGH(WS-DB-COUNT).
050900     MOVE WS-UP-YEAR-LOW(WS-UP-IDX)   TO WS-DB-YEAR-LOW(WS-DB-COUNT).
051000     MOVE WS-UP-PREV-CLOSE(WS-UP-IDX) TO WS-DB-PREV-CLOSE(WS-DB-COUNT).
051100     MOVE WS-UP-OPEN(WS-UP-IDX)       TO WS-DB-OPEN(WS-DB-COUNT).
051200     MOVE WS-UP-LAST-PRICE(WS-UP-IDX) TO WS-DB-LAST-PRICE(WS-DB-COUNT).
051300     MOVE WS-UP-CLOSE(WS-UP-IDX)      TO WS-DB-CLOSE(WS-DB-COUNT).
051400     MOVE WS-UP-CHANGE(WS-UP-IDX)     TO WS-DB-CHANGE(WS-DB-COUNT).
051500     MOVE WS-UP-BID(WS-UP-IDX)        TO WS-DB-BID(WS-DB-COUNT).
051600     MOVE WS-UP-OFFER(WS-UP-IDX)      TO WS-DB-OFFER(WS-DB-COUNT).
051700     MOVE WS-UP-VOLUME(WS-UP-IDX)     TO WS-DB-VOLUME(WS-DB-COUNT).
051800     MOVE WS-UP-TURNOVER(WS-UP-IDX)   TO WS-DB-TURNOVER(WS-DB-COUNT).
051900*
052000 700-WRITE-QUOTATION-TABLE.
052100     MOVE WS-DB-DATE(WS-SCAN-SUB)       TO QTO-DATE.
052200     MOVE WS-DB-SYMBOL(WS-SCAN-SUB)     TO QTO-SYMBOL.
052300     MOVE WS-DB-YEAR-HIGH(WS-SCAN-SUB)  TO QTO-YEAR-HIGH.
052400     MOVE WS-DB-YEAR-LOW(WS-SCAN-SUB)   TO QTO-YEAR-LOW.
052500     MOVE WS-DB-PREV-CLOSE(WS-SCAN-SUB) TO QTO-PREV-CLOSE.
052600     MOVE WS-DB-OPEN(WS-SCAN-SUB)       TO QTO-OPEN.
052700     MOVE WS-DB-LAST-PRICE(WS-SCAN-SUB) TO QTO-LAST-PRICE.
052800     MOVE WS-DB-CLOSE(WS-SCAN-SUB)      TO QTO-CLOSE.
052900     MOVE WS-DB-CHANGE(WS-SCAN-SUB)     TO QTO-CHANGE.
053000     MOVE WS-DB-BID(WS-SCAN-SUB)        TO QTO-BID.
053100     MOVE WS-DB-OFFER(WS-SCAN-SUB)      TO QTO-OFFER.
053200     MOVE WS-DB-VOLUME(WS-SCAN-SUB)     TO QTO-VOLUME.
053300     MOVE WS-DB-TURNOVER(WS-SCAN-SUB)   TO QTO-TURNOVER.
053400     WRITE QTDB-OUT-RECORD.
053500     IF WS-QTDB-OUT-STATUS NOT = '00'
053600         DISPLAY 'GSEUPLD - QUOTATION FILE WRITE ERROR, STATUS = '
053700             WS-QTDB-OUT-STATUS
053800     END-IF.
053900*
054000 800-WRITE-REPORT-HEADING.
054100     MOVE CURRENT-MONTH TO RPT1-RUN-MM.
054200     MOVE CURRENT-DAY   TO RPT1-RUN-DD.
054300     MOVE CURRENT-YEAR  TO RPT1-RUN-YY.
054400     WRITE RPT-LINE FROM RPT-HEADING-1.
054500*
054600 890-WRITE-TOTAL-LINES.
054700     MOVE 'RECORDS READ.................' TO RPTT-LABEL.
054800     MOVE WS-RECORDS-READ TO RPTT-VALUE.
054900     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
055000     MOVE 'INVALID DATE WARNINGS........' TO RPTT-LABEL.
055100     MOVE WS-DATE-WARNINGS TO RPTT-VALUE.
055200     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
055300     MOVE 'RECORDS INSERTED.............' TO RPTT-LABEL.
055400     MOVE WS-RECORDS-INSERTED TO RPTT-VALUE.
055500     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
055600     MOVE 'RECORDS SKIPPED...............' TO RPTT-LABEL.
055700     MOVE WS-RECORDS-SKIPPED TO RPTT-VALUE.
055800     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
055900*
056000 900-CLOSE-FILES.
056100     CLOSE QUOTATION-FILE-IN.
056200     CLOSE QUOTATION-FILE-OUT.
056300     CLOSE UPLOADS-FILE.
056400     CLOSE REPORT-FILE.
056500*
056600 999-ABORT-RUN.
056700     MOVE 16 TO RETURN-CODE.
056800     STOP RUN.
