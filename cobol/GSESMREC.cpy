000100******************************************************************
000200* GSESMREC     -  STOCK SUMMARY RECORD                           *
000300*                                                                 *
000400*  ONE OF THESE IS WRITTEN BY GSEBUILD FOR EACH SYMBOL ON THE     *
000500*  QUOTATION DATABASE, FOLLOWED ON THE HISTORY FILE (GSEHDREC)    *
000600*  BY SM-HIST-COUNT DETAIL RECORDS FOR THAT SAME SYMBOL.  THE     *
000700*  SUMMARY FILE IS IN SYMBOL SEQUENCE.                            *
000800*                                                                 *
000900*  MAINTENANCE.                                                   *
001000*   30-MAR-1991 KAM   ORIGINAL LAYOUT.                            *
001100*   02-AUG-1992 KAM   ADDED SM-SECTOR AFTER SM-NAME PER RESEARCH  *
001200*                     DEPT REQUEST (SECTOR BREAKDOWN ON THE       *
001300*                     MARKET WATCH SCREEN).                       *
001400*   09-FEB-1993 ADO   ADDED ALTERNATE ALPHA VIEWS, SAME REASON    *
001500*                     AS GSEQTREC.                                *
001600******************************************************************
001700 01  SM-STOCK-SUMMARY-RECORD.
001800     05  SM-SYMBOL                       PIC X(12).
001900     05  SM-NAME                         PIC X(30).
002000     05  SM-SECTOR                       PIC X(20).
002100*                                                                *
002200*    LATEST-DAY PRICE BLOCK.                                     *
002300*                                                                *
002400     05  SM-PRICE-BLOCK.
002500         10  SM-PRICE                    PIC 9(05)V99.
002600         10  SM-PREV-CLOSE               PIC 9(05)V99.
002700         10  SM-CHANGE                   PIC S9(05)V99.
002800         10  SM-CHANGE-PCT               PIC S9(03)V99.
002900         10  SM-YEAR-HIGH                PIC 9(05)V99.
003000         10  SM-YEAR-LOW                 PIC 9(05)V99.
003100     05  SM-PRICE-BLOCK-ALPHA REDEFINES SM-PRICE-BLOCK
003200                                         PIC X(40).
003300*                                                                *
003400*    VOLUME / AVERAGE-VOLUME BLOCK.                              *
003500*                                                                *
003600     05  SM-VOLUME-BLOCK.
003700         10  SM-VOLUME                   PIC 9(12).
003800         10  SM-AVG-VOL-10D              PIC 9(12).
003900         10  SM-AVG-VOL-30D              PIC 9(12).
004000         10  SM-HIST-COUNT               PIC 9(04).
004100     05  SM-VOLUME-BLOCK-ALPHA REDEFINES SM-VOLUME-BLOCK
004200                                         PIC X(40).
004300*                                                                *
004400     05  FILLER                          PIC X(03).
004500*                                                                *
004600*    RECORD LENGTH:  12+30+20+40+40+3 = 145 BYTES.               *
004700*                                                                *
