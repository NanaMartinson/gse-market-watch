000100******************************************************************
000200*                                                                *
000300*                        G S E D A I L Y                        *
000400*                                                                *
000500*  GHANA STOCK EXCHANGE - DAILY PRICE MERGE                      *
000600*                                                                *
000700*  READS TONIGHT'S PRICE FEED (ONE RECORD PER TRADED SYMBOL),    *
000800*  MATCHES EACH FEED RECORD AGAINST THE QUOTATION DATABASE'S     *
000900*  KNOWN SYMBOLS, BUILDS A FULL QUOTATION RECORD FOR TODAY,       *
001000*  REMOVES ANY EXISTING RECORD FOR THAT SYMBOL AND TODAY'S DATE   *
001100*  (SO A RERUN IS IDEMPOTENT), AND INSERTS THE NEW RECORD AS      *
001200*  THAT SYMBOL'S NEWEST.  REWRITES THE QUOTATION DATABASE IN      *
001300*  FULL, THE SAME AS THE UPLOAD MERGE (GSEUPLD).                  *
001400*                                                                *
001500*  CHANGE LOG.                                                   *
001600*   14-NOV-1991 KAM  0091-119  ORIGINAL PROGRAM (BNKACC ON THE   *
001700*                     SOURCE LIBRARY WAS THE STARTING POINT FOR  *
001800*                     THE MULTI-FILE READ/POST SHAPE).            *
001900*   02-AUG-1992 KAM  0092-078  YEAR-HIGH/YEAR-LOW NOW CARRIED     *
002000*                     FORWARD FROM THE PRIOR RECORD RATHER THAN   *
002100*                     RESET EACH NIGHT.                           *
002200*   09-FEB-1993 ADO  0093-015  TURNOVER NOW COMPUTED FROM         *
002300*                     VOLUME TIMES PRICE (FEED DOES NOT SUPPLY    *
002400*                     IT DIRECTLY).                                *
002500*   05-JAN-1994 ADO  0094-002  REPLACE-BEFORE-INSERT RULE ADDED   *
002600*                     SO A SECOND RUN ON THE SAME NIGHT DOES NOT  *
002700*                     DOUBLE-POST A SYMBOL.                        *
002800*   11-MAY-1996 ADO  0096-042  CASE-INSENSITIVE SYMBOL MATCH      *
002900*                     ADDED -- SOME FEED VENDORS SEND LOWER-CASE  *
003000*                     TICKERS ON SLOW NIGHTS.                      *
003100*   30-OCT-1998 MNT  0098-233  YEAR 2000 REVIEW: 4-DIGIT YEAR     *
003200*                     ALREADY IN USE THROUGHOUT.  NO CHANGE.      *
003220*   19-JUL-2002 NKA  0002-091  PREV-CLOSE NOW TAKEN DIRECTLY      *
003240*                     FROM THE FEED'S OWN FIELD INSTEAD OF BEING  *
003260*                     RECOMPUTED FROM PRICE MINUS CHANGE -- THE   *
003280*                     RECOMPUTED FIGURE DRIFTED A CEDI OFF THE    *
003290*                     FEED ON ROUNDING-ADJUSTED SYMBOLS.           *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500******************************************************************
003600 PROGRAM-ID.       GSEDAILY.
003700 AUTHOR.           A D OWUSU.
003800 INSTALLATION.     GHANA STOCK EXCHANGE - DATA PROCESSING.
003900 DATE-WRITTEN.     14-NOV-1991.
004000 DATE-COMPILED.
004100 SECURITY.         UNCLASSIFIED - INTERNAL EXCHANGE USE ONLY.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400******************************************************************
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT QUOTATION-FILE-IN ASSIGN TO GSEQTDB
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS IS WS-QTDB-IN-STATUS.
005300
005400     SELECT QUOTATION-FILE-OUT ASSIGN TO GSEQTDBN
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS IS WS-QTDB-OUT-STATUS.
005700
005800     SELECT PRICE-FEED-FILE ASSIGN TO GSEPFEED
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS IS WS-FEED-STATUS.
006100
006200     SELECT REPORT-FILE ASSIGN TO GSERPT
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS IS WS-REPORT-STATUS.
006500******************************************************************
006600 DATA DIVISION.
006700******************************************************************
006800 FILE SECTION.
006900*
007000 FD  QUOTATION-FILE-IN
007100     RECORD CONTAINS 120 CHARACTERS
007200     RECORDING MODE IS F.
007300 01  QTDB-IN-RECORD.
007400     COPY GSEQTREC.
007500*
007600*    QUOTATION-FILE-OUT IS THE REWRITTEN DATABASE.  AS WITH THE
007700*    UPLOAD MERGE, THE NIGHT'S JCL COPIES GSEQTDBN BACK OVER
007800*    GSEQTDB ONCE THIS STEP ENDS CLEAN.
007900*
008000 FD  QUOTATION-FILE-OUT
008100     RECORD CONTAINS 120 CHARACTERS
008200     RECORDING MODE IS F.
008300 01  QTDB-OUT-RECORD.
008400     COPY GSEQTREC REPLACING ==QT-== BY ==QTO-==.
008500*
008600 FD  PRICE-FEED-FILE
008700     RECORD CONTAINS 88 CHARACTERS
008800     RECORDING MODE IS F.
008900 01  PRICE-FEED-IO-RECORD.
009000     COPY GSEPFREC.
009100*
009200 FD  REPORT-FILE
009300     RECORD CONTAINS 132 CHARACTERS
009400     RECORDING MODE IS F.
009500 01  RPT-LINE                        PIC X(132).
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*
010000 77  WS-QTDB-IN-STATUS           PIC X(02) VALUE SPACES.
010100 77  WS-QTDB-OUT-STATUS          PIC X(02) VALUE SPACES.
010200 77  WS-FEED-STATUS              PIC X(02) VALUE SPACES.
010300 77  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
010500*
010600 01  WS-SWITCHES.
010700     05  WS-QTDB-EOF-SW              PIC X(01) VALUE 'N'.
010800         88  WS-QTDB-EOF                       VALUE 'Y'.
010900     05  WS-FEED-EOF-SW              PIC X(01) VALUE 'N'.
011000         88  WS-FEED-EOF                       VALUE 'Y'.
011100     05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
011200         88  WS-MATCH-FOUND                    VALUE 'Y'.
011300     05  WS-PRIOR-FOUND-SW           PIC X(01) VALUE 'N'.
011400         88  WS-PRIOR-FOUND                    VALUE 'Y'.
011500     05  WS-REPLACED-SW              PIC X(01) VALUE 'N'.
011600         88  WS-ALREADY-REPLACED               VALUE 'Y'.
011700*
011800 01  SYSTEM-DATE-AND-TIME.
011900     05  CURRENT-DATE.
012000         10  CURRENT-YEAR            PIC 9(02).
012100         10  CURRENT-MONTH           PIC 9(02).
012200         10  CURRENT-DAY             PIC 9(02).
012300*
012400*    QUOTATION DATABASE HELD ENTIRELY IN MEMORY, THE SAME
012500*    TABLE-DRIVEN APPROACH AS GSEBUILD AND GSEUPLD.
012600*
012700 01  WS-DB-TABLE.
012800     05  WS-DB-ENTRY OCCURS 9999 TIMES
012900                      INDEXED BY WS-DB-IDX.
013000         10  WS-DB-DATE              PIC X(10).
013100         10  WS-DB-SYMBOL            PIC X(12).
013200         10  WS-DB-SYMBOL-UPPER      PIC X(12).
013300         10  WS-DB-YEAR-HIGH         PIC 9(05)V99.
013400         10  WS-DB-YEAR-LOW          PIC 9(05)V99.
013500         10  WS-DB-PREV-CLOSE        PIC 9(05)V99.
013600         10  WS-DB-OPEN              PIC 9(05)V99.
013700         10  WS-DB-LAST-PRICE        PIC 9(05)V99.
013800         10  WS-DB-CLOSE             PIC 9(05)V99.
013900         10  WS-DB-CHANGE            PIC S9(05)V99.
014000         10  WS-DB-BID               PIC 9(05)V99.
014100         10  WS-DB-OFFER             PIC 9(05)V99.
014200         10  WS-DB-VOLUME            PIC 9(12).
014300         10  WS-DB-TURNOVER          PIC 9(12)V99.
014400         10  WS-DB-DROP-SW           PIC X(01) VALUE 'N'.
014500             88  WS-DB-DROP-ENTRY               VALUE 'Y'.
014600*
014700 77  WS-FEED-SYMBOL-UPPER            PIC X(12).
014800 01  WS-TODAYS-DATE                  PIC X(10).
014900 01  WS-TODAYS-DATE-PARTS REDEFINES WS-TODAYS-DATE.
015000     05  WS-TD-DD                    PIC X(02).
015100     05  FILLER                      PIC X(01).
015200     05  WS-TD-MM                    PIC X(02).
015300     05  FILLER                      PIC X(01).
015400     05  WS-TD-CCYY                  PIC X(04).
015500*
015600 01  WS-NEW-ENTRY.
015700     05  WS-NEW-YEAR-HIGH            PIC 9(05)V99.
015800     05  WS-NEW-YEAR-LOW             PIC 9(05)V99.
015900     05  WS-NEW-PREV-CLOSE           PIC 9(05)V99.
016000     05  WS-NEW-OPEN                 PIC 9(05)V99.
016100     05  WS-NEW-LAST-PRICE           PIC 9(05)V99.
016200     05  WS-NEW-CLOSE                PIC 9(05)V99.
016300     05  WS-NEW-CHANGE               PIC S9(05)V99.
016400     05  WS-NEW-VOLUME               PIC 9(12).
016500     05  WS-NEW-TURNOVER             PIC 9(12)V99.
016600 01  WS-NEW-ENTRY-ALPHA REDEFINES WS-NEW-ENTRY
016700                                     PIC X(56).
016800*
016900 01  WS-COUNTERS COMP.
017000     05  WS-DB-COUNT                 PIC S9(08) VALUE ZERO.
017100     05  WS-FEED-RECORDS-READ        PIC S9(08) VALUE ZERO.
017200     05  WS-SYMBOLS-UPDATED          PIC S9(08) VALUE ZERO.
017300     05  WS-SYMBOLS-SKIPPED          PIC S9(08) VALUE ZERO.
017400     05  WS-SCAN-SUB                 PIC S9(08) VALUE ZERO.
017500     05  WS-OUT-SUB                  PIC S9(08) VALUE ZERO.
017600*
017700 01  RPT-HEADING-1.
017800     05  FILLER                      PIC X(01) VALUE SPACE.
017900     05  FILLER                      PIC X(40)
018000         VALUE 'GHANA STOCK EXCHANGE - DAILY MERGE'.
018100     05  FILLER                      PIC X(20)
018200         VALUE 'RUN REPORT'.
018300     05  FILLER                      PIC X(12) VALUE 'RUN DATE '.
018400     05  RPT1-RUN-MM                 PIC X(02).
018500     05  FILLER                      PIC X(01) VALUE '/'.
018600     05  RPT1-RUN-DD                 PIC X(02).
018700     05  FILLER                      PIC X(01) VALUE '/'.
018800     05  RPT1-RUN-YY                 PIC X(02).
018900     05  FILLER                      PIC X(51) VALUE SPACES.
019000 01  RPT-DETAIL-LINE.
019100     05  FILLER                      PIC X(01) VALUE SPACE.
019200     05  RPTD-MESSAGE                PIC X(20).
019300     05  RPTD-SYMBOL                 PIC X(12).
019400     05  FILLER                      PIC X(02) VALUE SPACES.
019500     05  RPTD-PRICE                  PIC ZZ,ZZ9.99.
019600     05  FILLER                      PIC X(03) VALUE SPACES.
019700     05  RPTD-CHANGE                 PIC +ZZ9.99.
019800     05  FILLER                      PIC X(76) VALUE SPACES.
019900 01  RPT-TOTAL-LINE.
020000     05  FILLER                      PIC X(01) VALUE SPACE.
020100     05  RPTT-LABEL                  PIC X(40).
020200     05  RPTT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
020300     05  FILLER                      PIC X(83) VALUE SPACES.
020400******************************************************************
020500 PROCEDURE DIVISION.
020600******************************************************************
020700 000-RUN-DAILY-MERGE.
020800*
020900     ACCEPT CURRENT-DATE FROM DATE.
021000*
021100     PERFORM 100-OPEN-FILES.
021200     PERFORM 800-WRITE-REPORT-HEADING.
021300     PERFORM 200-LOAD-QUOTATION-TABLE.
021400     PERFORM 250-READ-FEED-FILE.
021500     PERFORM 300-PROCESS-ONE-FEED-RECORD
021600         UNTIL WS-FEED-EOF.
021700     PERFORM 700-WRITE-QUOTATION-TABLE
021800         VARYING WS-SCAN-SUB FROM 1 BY 1
021900         UNTIL WS-SCAN-SUB > WS-DB-COUNT.
022000     PERFORM 890-WRITE-TOTAL-LINES.
022100     PERFORM 900-CLOSE-FILES.
022200*
022300     STOP RUN.
022400*
022500 100-OPEN-FILES.
022600     OPEN INPUT  QUOTATION-FILE-IN.
022700     OPEN OUTPUT QUOTATION-FILE-OUT.
022800     OPEN INPUT  PRICE-FEED-FILE.
022900     OPEN OUTPUT REPORT-FILE.
023000     IF WS-QTDB-IN-STATUS NOT = '00'
023100         DISPLAY 'GSEDAILY - QUOTATION FILE OPEN FAILED, STATUS = '
023200             WS-QTDB-IN-STATUS
023300         GO TO 999-ABORT-RUN
023400     END-IF.
023500*
023600 110-READ-QUOTATION-FILE.
023700     READ QUOTATION-FILE-IN
023800         AT END SET WS-QTDB-EOF TO TRUE.
023900*
024000 200-LOAD-QUOTATION-TABLE.
024100     PERFORM 110-READ-QUOTATION-FILE.
024200     PERFORM 210-STORE-DB-ENTRY
024300         UNTIL WS-QTDB-EOF.
024400*
024500 210-STORE-DB-ENTRY.
024600     ADD 1 TO WS-DB-COUNT.
024700     MOVE QT-DATE          TO WS-DB-DATE(WS-DB-COUNT).
024800     MOVE QT-SYMBOL        TO WS-DB-SYMBOL(WS-DB-COUNT).
024900     MOVE QT-YEAR-HIGH     TO WS-DB-YEAR-HIGH(WS-DB-COUNT).
025000     MOVE QT-YEAR-LOW      TO WS-DB-YEAR-LOW(WS-DB-COUNT).
025100     MOVE QT-PREV-CLOSE    TO WS-DB-PREV-CLOSE(WS-DB-COUNT).
025200     MOVE QT-OPEN          TO WS-DB-OPEN(WS-DB-COUNT).
025300     MOVE QT-LAST-PRICE    TO WS-DB-LAST-PRICE(WS-DB-COUNT).
025400     MOVE QT-CLOSE         TO WS-DB-CLOSE(WS-DB-COUNT).
025500     MOVE QT-CHANGE        TO WS-DB-CHANGE(WS-DB-COUNT).
025600     MOVE QT-BID           TO WS-DB-BID(WS-DB-COUNT).
025700     MOVE QT-OFFER         TO WS-DB-OFFER(WS-DB-COUNT).
025800     MOVE QT-VOLUME        TO WS-DB-VOLUME(WS-DB-COUNT).
025900     MOVE QT-TURNOVER      TO WS-DB-TURNOVER(WS-DB-COUNT).
026000     MOVE QT-SYMBOL        TO WS-DB-SYMBOL-UPPER(WS-DB-COUNT).
026100     INSPECT WS-DB-SYMBOL-UPPER(WS-DB-COUNT)
026200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
026300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026400     PERFORM 110-READ-QUOTATION-FILE.
026500*
026600 250-READ-FEED-FILE.
026700     READ PRICE-FEED-FILE
026800         AT END SET WS-FEED-EOF TO TRUE.
026900*
027000 300-PROCESS-ONE-FEED-RECORD.
027100     ADD 1 TO WS-FEED-RECORDS-READ.
027200     MOVE PF-SYMBOL TO WS-FEED-SYMBOL-UPPER.
027300     INSPECT WS-FEED-SYMBOL-UPPER
027400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
027500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027600     SET WS-MATCH-FOUND TO FALSE.
027700     PERFORM 310-SEARCH-FOR-MATCH
027800         VARYING WS-DB-IDX FROM 1 BY 1
027900         UNTIL WS-DB-IDX > WS-DB-COUNT OR WS-MATCH-FOUND.
028000     IF NOT WS-MATCH-FOUND
028100         ADD 1 TO WS-SYMBOLS-SKIPPED
028200         MOVE 'NO MATCHING STOCK'      TO RPTD-MESSAGE
028300         MOVE PF-SYMBOL                TO RPTD-SYMBOL
028400         WRITE RPT-LINE FROM RPT-DETAIL-LINE
028500     ELSE
028600         PERFORM 320-BUILD-QUOTATION-RECORD
028700         PERFORM 330-REPLACE-EXISTING-TODAY
028800         PERFORM 340-INSERT-NEW-RECORD
028900         ADD 1 TO WS-SYMBOLS-UPDATED
029000         MOVE 'RECORD UPDATED'         TO RPTD-MESSAGE
029100         MOVE PF-SYMBOL                TO RPTD-SYMBOL
029200         MOVE WS-NEW-CLOSE             TO RPTD-PRICE
029300         MOVE WS-NEW-CHANGE            TO RPTD-CHANGE
029400         WRITE RPT-LINE FROM RPT-DETAIL-LINE
029500     END-IF.
029600     PERFORM 250-READ-FEED-FILE.
029700*
029800 310-SEARCH-FOR-MATCH.
029900     IF WS-DB-SYMBOL-UPPER(WS-DB-IDX) = WS-FEED-SYMBOL-UPPER
030000         SET WS-MATCH-FOUND TO TRUE
030100     END-IF.
030200*
030300******************************************************************
030400*    320-BUILD-QUOTATION-RECORD BUILDS TODAY'S RECORD FOR THE
030500*    MATCHED SYMBOL.  IT RE-SEARCHES THE TABLE ITSELF (PARAGRAPH
030600*    321) RATHER THAN TRUST WS-DB-IDX FROM 310, SINCE PERFORM
030700*    VARYING LEAVES THE SUBSCRIPT ONE PAST WHATEVER SLOT SET THE
030800*    UNTIL FLAG.                                                *
030900******************************************************************
031000 320-BUILD-QUOTATION-RECORD.
031100     MOVE PF-PREV-CLOSE     TO WS-NEW-PREV-CLOSE.
031200     MOVE WS-NEW-PREV-CLOSE TO WS-NEW-OPEN.
031300     MOVE PF-PRICE          TO WS-NEW-LAST-PRICE WS-NEW-CLOSE.
031400     MOVE PF-CHANGE         TO WS-NEW-CHANGE.
031500     MOVE PF-VOLUME         TO WS-NEW-VOLUME.
031600     COMPUTE WS-NEW-TURNOVER ROUNDED = PF-VOLUME * PF-PRICE.
031700*
031800     SET WS-PRIOR-FOUND TO FALSE.
031900     PERFORM 321-FIND-PRIOR-RECORD
032000         VARYING WS-SCAN-SUB FROM 1 BY 1
032100         UNTIL WS-SCAN-SUB > WS-DB-COUNT OR WS-PRIOR-FOUND.
032200*    PERFORM VARYING BUMPS THE INDEX ONE MORE TIME BEFORE THE
032300*    UNTIL RE-TESTS, SO BACK IT UP ONTO THE MATCHED SLOT.
032400     IF WS-PRIOR-FOUND
032500         SUBTRACT 1 FROM WS-SCAN-SUB
032600     END-IF.
032700*
032800     IF WS-PRIOR-FOUND AND WS-DB-YEAR-HIGH(WS-SCAN-SUB) > 0
032900         IF WS-DB-YEAR-HIGH(WS-SCAN-SUB) > PF-PRICE
033000             MOVE WS-DB-YEAR-HIGH(WS-SCAN-SUB) TO WS-NEW-YEAR-HIGH
033100         ELSE
033200             MOVE PF-PRICE TO WS-NEW-YEAR-HIGH
033300         END-IF
033400     ELSE
033500         MOVE PF-PRICE TO WS-NEW-YEAR-HIGH
033600     END-IF.
033700     IF WS-PRIOR-FOUND AND WS-DB-YEAR-LOW(WS-SCAN-SUB) > 0
033800         IF WS-DB-YEAR-LOW(WS-SCAN-SUB) < PF-PRICE
033900             MOVE WS-DB-YEAR-LOW(WS-SCAN-SUB) TO WS-NEW-YEAR-LOW
034000         ELSE
034100             MOVE PF-PRICE TO WS-NEW-YEAR-LOW
034200         END-IF
034300     ELSE
034400         MOVE PF-PRICE TO WS-NEW-YEAR-LOW
034500     END-IF.
034600*
034700 321-FIND-PRIOR-RECORD.
034800     IF WS-DB-SYMBOL-UPPER(WS-SCAN-SUB) = WS-FEED-SYMBOL-UPPER
034900         SET WS-PRIOR-FOUND TO TRUE
035000     END-IF.
035100*
035200 330-REPLACE-EXISTING-TODAY.
035300     MOVE PF-DATE TO WS-TODAYS-DATE.
035400     SET WS-ALREADY-REPLACED TO FALSE.
035500     PERFORM 331-MARK-TODAYS-RECORD-DROPPED
035600         VARYING WS-SCAN-SUB FROM 1 BY 1
035700         UNTIL WS-SCAN-SUB > WS-DB-COUNT.
035800*
035900 331-MARK-TODAYS-RECORD-DROPPED.
036000     IF WS-DB-SYMBOL-UPPER(WS-SCAN-SUB) = WS-FEED-SYMBOL-UPPER
036100        AND WS-DB-DATE(WS-SCAN-SUB) = WS-TODAYS-DATE
036200         SET WS-DB-DROP-ENTRY(WS-SCAN-SUB) TO TRUE
036300     END-IF.
036400*
036500 340-INSERT-NEW-RECORD.
036600     ADD 1 TO WS-DB-COUNT.
036700     MOVE PF-SYMBOL              TO WS-DB-SYMBOL(WS-DB-COUNT).
036800     MOVE WS-FEED-SYMBOL-UPPER   TO WS-DB-SYMBOL-UPPER(WS-DB-COUNT).
036900     MOVE PF-DATE                TO WS-DB-DATE(WS-DB-COUNT).
037000     MOVE WS-NEW-YEAR-HIGH       TO WS-DB-YEAR-HIGH(WS-DB-COUNT).
037100     MOVE WS-NEW-YEAR-LOW        TO WS-DB-YEAR-LOW(WS-DB-COUNT).
037200     MOVE WS-NEW-PREV-CLOSE      TO WS-DB-PREV-CLOSE(WS-DB-COUNT).
037300     MOVE WS-NEW-OPEN            TO WS-DB-OPEN(WS-DB-COUNT).
037400     MOVE WS-NEW-LAST-PRICE      TO WS-DB-LAST-PRICE(WS-DB-COUNT).
037500     MOVE WS-NEW-CLOSE           TO WS-DB-CLOSE(WS-DB-COUNT).
037600     MOVE WS-NEW-CHANGE          TO WS-DB-CHANGE(WS-DB-COUNT).
037700     MOVE ZERO                   TO WS-DB-BID(WS-DB-COUNT).
037800     MOVE ZERO                   TO WS-DB-OFFER(WS-DB-COUNT).
037900     MOVE WS-NEW-VOLUME          TO WS-DB-VOLUME(WS-DB-COUNT).
038000     MOVE WS-NEW-TURNOVER        TO WS-DB-TURNOVER(WS-DB-COUNT).
038100*
038200 700-WRITE-QUOTATION-TABLE.
038300     IF WS-DB-DROP-ENTRY(WS-SCAN-SUB)
038400         CONTINUE
038500     ELSE
038600         MOVE WS-DB-DATE(WS-SCAN-SUB)       TO QTO-DATE
038700         MOVE WS-DB-SYMBOL(WS-SCAN-SUB)     TO QTO-SYMBOL
038800         MOVE WS-DB-YEAR-HIGH(WS-SCAN-SUB)  TO QTO-YEAR-HIGH
038900         MOVE WS-DB-YEAR-LOW(WS-SCAN-SUB)   TO QTO-YEAR-LOW
039000         MOVE WS-DB-PREV-CLOSE(WS-SCAN-SUB) TO QTO-PREV-CLOSE
039100         MOVE WS-DB-OPEN(WS-SCAN-SUB)       TO QTO-OPEN
039200         MOVE WS-DB-LAST-PRICE(WS-SCAN-SUB) TO QTO-LAST-PRICE
039300         MOVE WS-DB-CLOSE(WS-SCAN-SUB)      TO QTO-CLOSE
039400         MOVE WS-DB-CHANGE(WS-SCAN-SUB)     TO QTO-CHANGE
039500         MOVE WS-DB-BID(WS-SCAN-SUB)        TO QTO-BID
039600         MOVE WS-DB-OFFER(WS-SCAN-SUB)      TO QTO-OFFER
039700         MOVE WS-DB-VOLUME(WS-SCAN-SUB)     TO QTO-VOLUME
039800         MOVE WS-DB-TURNOVER(WS-SCAN-SUB)   TO QTO-TURNOVER
039900         WRITE QTDB-OUT-RECORD
040000         IF WS-QTDB-OUT-STATUS NOT = '00'
040100             DISPLAY
040200                 'GSEDAILY - QUOTATION FILE WRITE ERROR, STATUS = '
040300                 WS-QTDB-OUT-STATUS
040400         END-IF
040500     END-IF.
040600*
040700 800-WRITE-REPORT-HEADING.
040800     MOVE CURRENT-MONTH TO RPT1-RUN-MM.
040900     MOVE CURRENT-DAY   TO RPT1-RUN-DD.
041000     MOVE CURRENT-YEAR  TO RPT1-RUN-YY.
041100     WRITE RPT-LINE FROM RPT-HEADING-1.
041200*
041300 890-WRITE-TOTAL-LINES.
041400     MOVE 'FEED RECORDS READ............' TO RPTT-LABEL.
041500     MOVE WS-FEED-RECORDS-READ TO RPTT-VALUE.
041600     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
041700     MOVE 'SYMBOLS UPDATED...............' TO RPTT-LABEL.
041800     MOVE WS-SYMBOLS-UPDATED TO RPTT-VALUE.
041900     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
042000     MOVE 'SYMBOLS SKIPPED...............' TO RPTT-LABEL.
042100     MOVE WS-SYMBOLS-SKIPPED TO RPTT-VALUE.
042200     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
042300*
042400 900-CLOSE-FILES.
042500     CLOSE QUOTATION-FILE-IN.
042600     CLOSE QUOTATION-FILE-OUT.
042700     CLOSE PRICE-FEED-FILE.
042800     CLOSE REPORT-FILE.
042900*
043000 999-ABORT-RUN.
043100     MOVE 16 TO RETURN-CODE.
043200     STOP RUN.
