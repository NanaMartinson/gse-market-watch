000100******************************************************************
000200* GSEPFREC     -  DAILY PRICE FEED RECORD                        *
000300*                                                                 *
000400*  ONE OF THESE PER SYMBOL ARRIVES EACH TRADING NIGHT FROM THE    *
000500*  EXCHANGE'S PRICE FEED.  GSEDAILY READS THE FEED AND FOLDS      *
000600*  EACH RECORD INTO THE QUOTATION DATABASE AS THAT SYMBOL'S       *
000700*  NEWEST QT-QUOTATION-RECORD (SEE GSEQTREC).                     *
000800*                                                                 *
000900*  MAINTENANCE.                                                   *
001000*   22-JUL-1991 KAM   ORIGINAL LAYOUT.                            *
001100*   05-JAN-1994 ADO   ADDED DATE-PARTS REDEFINE TO MATCH THE      *
001200*                     QUOTATION RECORD'S DATE HANDLING.           *
001300******************************************************************
001400 01  PF-PRICE-FEED-RECORD.
001500     05  PF-DATE                         PIC X(10).
001600     05  PF-DATE-PARTS REDEFINES PF-DATE.
001700         10  PF-DATE-DD                  PIC X(02).
001800         10  FILLER                      PIC X(01).
001900         10  PF-DATE-MM                  PIC X(02).
002000         10  FILLER                      PIC X(01).
002100         10  PF-DATE-CCYY                PIC X(04).
002200     05  PF-SYMBOL                       PIC X(12).
002300     05  PF-NAME                         PIC X(30).
002400     05  PF-PRICE                        PIC 9(05)V99.
002500     05  PF-CHANGE                       PIC S9(05)V99.
002600     05  PF-PREV-CLOSE                   PIC 9(05)V99.
002700     05  PF-VOLUME                       PIC 9(12).
002800     05  FILLER                          PIC X(03).
002900*                                                                *
003000*    RECORD LENGTH:  10+12+30+7+7+7+12+3 = 88 BYTES.             *
003100*                                                                *
