000100******************************************************************
000200* GSEHDREC     -  HISTORY DETAIL RECORD                          *
000300*                                                                 *
000400*  UP TO 504 OF THESE FOLLOW EACH SM-STOCK-SUMMARY-RECORD ON THE  *
000500*  HISTORY FILE, OLDEST FIRST, ONE PER RETAINED TRADING DAY.      *
000600*  HD-SYMBOL TIES A DETAIL RECORD BACK TO ITS SUMMARY RECORD.     *
000700*  UNLIKE THE QUOTATION RECORD, THE DATE HERE IS ALREADY IN       *
000800*  YYYY-MM-DD FORM FOR DOWNSTREAM REPORTING TOOLS.                *
000900*                                                                 *
001000*  MAINTENANCE.                                                   *
001100*   30-MAR-1991 KAM   ORIGINAL LAYOUT.                            *
001200*   17-SEP-1994 ADO   ADDED HD-DATE-PARTS REDEFINE (REQUEST FROM  *
001300*                     THE RESEARCH DEPT'S CHARTING SPREADSHEET,   *
001400*                     WHICH WANTS YEAR AND MONTH SEPARATELY).     *
001500******************************************************************
001600 01  HD-HISTORY-DETAIL-RECORD.
001700     05  HD-SYMBOL                       PIC X(12).
001800     05  HD-DATE                         PIC X(10).
001900     05  HD-DATE-PARTS REDEFINES HD-DATE.
002000         10  HD-DATE-CCYY                PIC X(04).
002100         10  FILLER                      PIC X(01).
002200         10  HD-DATE-MM                  PIC X(02).
002300         10  FILLER                      PIC X(01).
002400         10  HD-DATE-DD                  PIC X(02).
002500     05  HD-CLOSE                        PIC 9(05)V99.
002600     05  HD-VOLUME                       PIC 9(12).
002700     05  HD-CHANGE                       PIC S9(05)V99.
002800     05  HD-CHANGE-PCT                   PIC S9(03)V99.
002900     05  FILLER                          PIC X(07).
003000*                                                                *
003100*    RECORD LENGTH:  12+10+7+12+7+5+7 = 60 BYTES.                *
003200*                                                                *
