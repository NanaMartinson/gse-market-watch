000100******************************************************************
000200* GSEREFTB     -  MARKET REFERENCE TABLES                        *
000300*                                                                 *
000400*  TWO STATIC LOOKUP TABLES USED BY GSEBUILD WHEN IT BUILDS THE   *
000500*  STOCK SUMMARY RECORD: SYMBOL -> COMPANY NAME, AND SYMBOL ->    *
000600*  SECTOR.  BOTH ARE BUILT THE WAY GETENVX.CBL BUILDS ITS         *
000700*  FNAME-TABLE -- A BLOCK OF VALUE'D FILLERS REDEFINED AS AN      *
000800*  OCCURS TABLE -- BECAUSE STANDARD COBOL WILL NOT LET AN OCCURS  *
000900*  ITEM CARRY ITS OWN VALUE CLAUSE.                               *
001000*                                                                 *
001100*  A SYMBOL NOT FOUND IN GSE-NAME-TABLE IS REPORTED UNDER ITS     *
001200*  OWN TICKER AS THE NAME.  A SYMBOL NOT FOUND IN GSE-SECTOR-     *
001300*  TABLE IS REPORTED UNDER SECTOR "GENERAL" (SEE GSE-SC-SECTOR    *
001400*  DEFAULT HANDLING IN GSEBUILD PARAGRAPH 410).                   *
001500*                                                                 *
001600*  MAINTENANCE.                                                   *
001700*   30-MAR-1991 KAM   ORIGINAL 12 LISTED EQUITIES.                *
001800*   19-JUN-1992 KAM   EXPANDED TO ALL EXCHANGE-LISTED EQUITIES    *
001900*                     PER RESEARCH DEPT SECURITY MASTER.          *
002000*   02-AUG-1992 KAM   ADDED SECTOR TABLE (SEE GSESMREC CHANGE     *
002100*                     LOG, SM-SECTOR).                            *
002200*   11-MAY-1996 ADO   MAC HAS NO SECTOR RECORD ON THE SECURITY    *
002300*                     MASTER EXTRACT -- LEFT OUT OF THE SECTOR    *
002400*                     TABLE ON PURPOSE, DEFAULTS TO GENERAL.      *
002500******************************************************************
002600 01  GSE-NAME-TABLE-DATA.
002700     05  FILLER                PIC X(42)
002800         VALUE 'ACCESS      Access Bank Ghana PLC         '.
002900     05  FILLER                PIC X(42)
003000         VALUE 'ADB         Agricultural Dev Bank         '.
003100     05  FILLER                PIC X(42)
003200         VALUE 'AGA         AngloGold Ashanti Dep         '.
003300     05  FILLER                PIC X(42)
003400         VALUE 'ALW         Aluworks Ghana Ltd            '.
003500     05  FILLER                PIC X(42)
003600         VALUE 'AYRTN       Ayrton Drug Mfg Co            '.
003700     05  FILLER                PIC X(42)
003800         VALUE 'BOPP        Benso Oil Palm Plant          '.
003900     05  FILLER                PIC X(42)
004000         VALUE 'CAL         CAL Bank PLC                  '.
004100     05  FILLER                PIC X(42)
004200         VALUE 'CLYD        Clydestone Ghana Ltd          '.
004300     05  FILLER                PIC X(42)
004400         VALUE 'CMLT        Camelot Ghana Ltd             '.
004500     05  FILLER                PIC X(42)
004600         VALUE 'CPC         Cocoa Processing Co           '.
004700     05  FILLER                PIC X(42)
004800         VALUE 'DASPHARM    Dannex Ayrton Starwin         '.
004900     05  FILLER                PIC X(42)
005000         VALUE 'EGH         Ecobank Ghana PLC             '.
005100     05  FILLER                PIC X(42)
005200         VALUE 'EGL         Enterprise Group PLC          '.
005300     05  FILLER                PIC X(42)
005400         VALUE 'ETI         Ecobank Transnational         '.
005500     05  FILLER                PIC X(42)
005600         VALUE 'FML         Fan Milk Ghana Ltd            '.
005700     05  FILLER                PIC X(42)
005800         VALUE 'GCB         GCB Bank Ltd                  '.
005900     05  FILLER                PIC X(42)
006000         VALUE 'GGBL        Guinness Ghana Brew           '.
006100     05  FILLER                PIC X(42)
006200         VALUE 'GOIL        Ghana Oil Company             '.
006300     05  FILLER                PIC X(42)
006400         VALUE 'GSR         Golden Star Resources         '.
006500     05  FILLER                PIC X(42)
006600         VALUE 'HORDS       Hords Limited                 '.
006700     05  FILLER                PIC X(42)
006800         VALUE 'IIL         Intravenous Infusions         '.
006900     05  FILLER                PIC X(42)
007000         VALUE 'MAC         Mega African Capital          '.
007100     05  FILLER                PIC X(42)
007200         VALUE 'MMH         Meridian Marshalls Hl         '.
007300     05  FILLER                PIC X(42)
007400         VALUE 'MTNGH       MTN Ghana Limited             '.
007500     05  FILLER                PIC X(42)
007600         VALUE 'NEWG        NewGold Issuer Ltd            '.
007700     05  FILLER                PIC X(42)
007800         VALUE 'NTHC        NTHC Limited                  '.
007900     05  FILLER                PIC X(42)
008000         VALUE 'PBC         Produce Buying Co             '.
008100     05  FILLER                PIC X(42)
008200         VALUE 'PZC         PZ Cussons Ghana Ltd          '.
008300     05  FILLER                PIC X(42)
008400         VALUE 'RBGH        Republic Bank Ghana           '.
008500     05  FILLER                PIC X(42)
008600         VALUE 'SAMBA       Samba Foods Limited           '.
008700     05  FILLER                PIC X(42)
008800         VALUE 'SCB         Standard Chart Bk Gh          '.
008900     05  FILLER                PIC X(42)
009000         VALUE 'SIC         SIC Insurance Co Ltd          '.
009100     05  FILLER                PIC X(42)
009200         VALUE 'SOGEGH      Societe Generale Gh           '.
009300     05  FILLER                PIC X(42)
009400         VALUE 'SPL         Starwin Products Ltd          '.
009500     05  FILLER                PIC X(42)
009600         VALUE 'SWL         Sam Woode Limited             '.
009700     05  FILLER                PIC X(42)
009800         VALUE 'TBL         Trust Bank Gambia Ltd         '.
009900     05  FILLER                PIC X(42)
010000         VALUE 'TLW         Tullow Oil PLC                '.
010100     05  FILLER                PIC X(42)
010200         VALUE 'UNIL        Unilever Ghana Ltd            '.
010300 01  GSE-NAME-TABLE REDEFINES GSE-NAME-TABLE-DATA.
010400     05  GSE-NAME-ENTRY OCCURS 38 TIMES
010500                         INDEXED BY GSE-NAME-IDX.
010600         10  GSE-NM-SYMBOL               PIC X(12).
010700         10  GSE-NM-NAME                 PIC X(30).
010800*                                                                 *
010900 01  GSE-SECTOR-TABLE-DATA.
011000     05  FILLER                PIC X(32)
011100         VALUE 'ACCESS      Banking             '.
011200     05  FILLER                PIC X(32)
011300         VALUE 'ADB         Banking             '.
011400     05  FILLER                PIC X(32)
011500         VALUE 'AGA         Mining              '.
011600     05  FILLER                PIC X(32)
011700         VALUE 'ALW         Manufacturing       '.
011800     05  FILLER                PIC X(32)
011900         VALUE 'AYRTN       Pharmaceuticals     '.
012000     05  FILLER                PIC X(32)
012100         VALUE 'BOPP        Agro-processing     '.
012200     05  FILLER                PIC X(32)
012300         VALUE 'CAL         Banking             '.
012400     05  FILLER                PIC X(32)
012500         VALUE 'CLYD        ICT                 '.
012600     05  FILLER                PIC X(32)
012700         VALUE 'CMLT        Distribution        '.
012800     05  FILLER                PIC X(32)
012900         VALUE 'CPC         Agro-processing     '.
013000     05  FILLER                PIC X(32)
013100         VALUE 'DASPHARM    Pharmaceuticals     '.
013200     05  FILLER                PIC X(32)
013300         VALUE 'EGH         Banking             '.
013400     05  FILLER                PIC X(32)
013500         VALUE 'EGL         Insurance           '.
013600     05  FILLER                PIC X(32)
013700         VALUE 'ETI         Banking             '.
013800     05  FILLER                PIC X(32)
013900         VALUE 'FML         Food & Beverages    '.
014000     05  FILLER                PIC X(32)
014100         VALUE 'GCB         Banking             '.
014200     05  FILLER                PIC X(32)
014300         VALUE 'GGBL        Brewing             '.
014400     05  FILLER                PIC X(32)
014500         VALUE 'GOIL        Oil & Gas           '.
014600     05  FILLER                PIC X(32)
014700         VALUE 'GSR         Mining              '.
014800     05  FILLER                PIC X(32)
014900         VALUE 'HORDS       Manufacturing       '.
015000     05  FILLER                PIC X(32)
015100         VALUE 'IIL         Pharmaceuticals     '.
015200     05  FILLER                PIC X(32)
015300         VALUE 'MMH         Investment Holdings '.
015400     05  FILLER                PIC X(32)
015500         VALUE 'MTNGH       Telecommunications  '.
015600     05  FILLER                PIC X(32)
015700         VALUE 'NEWG        Commodities         '.
015800     05  FILLER                PIC X(32)
015900         VALUE 'NTHC        Finance             '.
016000     05  FILLER                PIC X(32)
016100         VALUE 'PBC         Agro-processing     '.
016200     05  FILLER                PIC X(32)
016300         VALUE 'PZC         Consumer Goods      '.
016400     05  FILLER                PIC X(32)
016500         VALUE 'RBGH        Banking             '.
016600     05  FILLER                PIC X(32)
016700         VALUE 'SAMBA       Food & Beverages    '.
016800     05  FILLER                PIC X(32)
016900         VALUE 'SCB         Banking             '.
017000     05  FILLER                PIC X(32)
017100         VALUE 'SIC         Insurance           '.
017200     05  FILLER                PIC X(32)
017300         VALUE 'SOGEGH      Banking             '.
017400     05  FILLER                PIC X(32)
017500         VALUE 'SPL         Manufacturing       '.
017600     05  FILLER                PIC X(32)
017700         VALUE 'SWL         Printing & Pub      '.
017800     05  FILLER                PIC X(32)
017900         VALUE 'TBL         Banking             '.
018000     05  FILLER                PIC X(32)
018100         VALUE 'TLW         Oil & Gas           '.
018200     05  FILLER                PIC X(32)
018300         VALUE 'UNIL        Consumer Goods      '.
018400 01  GSE-SECTOR-TABLE REDEFINES GSE-SECTOR-TABLE-DATA.
018500     05  GSE-SECTOR-ENTRY OCCURS 37 TIMES
018600                         INDEXED BY GSE-SECTOR-IDX.
018700         10  GSE-SC-SYMBOL               PIC X(12).
018800         10  GSE-SC-SECTOR               PIC X(20).
018900*                                                                 *
019000*    38 NAME ENTRIES (38 * 42 = 1596 BYTES); 37 SECTOR ENTRIES   *
019100*    (37 * 32 = 1184 BYTES).                                     *
019200*                                                                 *
